000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PAPINV                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Paper Inventory Record Layout               *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes one line of the PAPERINV master file,    *
001100*            the sheet count on hand for one paper type/size     *
001200*            combination.  Used both to satisfy machine loads    *
001300*            and to value the warehouse for the expense report.  *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   DATE-WRITTEN = 02/09/1988                                    *
002000*                                                                *
002100*   DATE     INIT  TICKET    REMARKS                             *
002200*   -------- ----  --------  -------------------------------    *
002300*   02/09/88  RDM   PS-0119  ORIGINAL INVENTORY LAYOUT.          *
002400*   06/22/90  RDM   PS-0206  WIDENED PAP-QUANTITY, NEWSPRINT     *
002500*                            ROLLS NOW COUNTED BY THE SHEET.     *
002600*   09/14/98  TLK   PS-0503  Y2K REVIEW - NO DATE FIELDS IN      *
002700*                            THIS RECORD, NO CHANGE REQUIRED.    *
002800*                                                                *
002900******************************************************************
003000*
003100* PAP-TYPE    P = PLAIN, G = GLOSSY, N = NEWSPAPER STOCK
003200*
003300 01  pap-inv-record.
003400     03  pap-type                     PIC X(01).
003500     03  pap-page-size                 PIC X(02).
003600     03  pap-quantity                  PIC 9(07).
003700     03  FILLER                        PIC X(10).
