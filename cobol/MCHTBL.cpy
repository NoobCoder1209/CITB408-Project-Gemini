000100******************************************************************
000200*                                                                *
000300* MODULE NAME = MCHTBL                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Printing Machine Record Layout              *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes one line of the MACHFILE master file --  *
001100*            one entry per press on the floor.  Carries the      *
001200*            press's color capability, its rated speed, its      *
001300*            loading capacity and what is currently loaded on    *
001400*            it, if anything.                                    *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*   DATE-WRITTEN = 02/09/1988                                    *
002100*                                                                *
002200*   DATE     INIT  TICKET    REMARKS                             *
002300*   -------- ----  --------  -------------------------------    *
002400*   02/09/88  RDM   PS-0121  ORIGINAL MACHINE LAYOUT.            *
002500*   06/22/90  RDM   PS-0208  ADDED MCH-LOADED-PAP-TYPE/SIZE,     *
002600*                            PRESSES CAN NOW SIT LOADED          *
002700*                            BETWEEN JOBS INSTEAD OF RELOADING.  *
002800*   11/03/93  TLK   PS-0339  ADDED MCH-LOADED-KEY REDEFINES SO   *
002900*                            THE LOAD-MATCH TEST IS ONE COMPARE  *
003000*                            INSTEAD OF TWO.                     *
003100*   09/14/98  TLK   PS-0505  Y2K REVIEW - NO DATE FIELDS IN      *
003200*                            THIS RECORD, NO CHANGE REQUIRED.    *
003300*                                                                *
003400******************************************************************
003500*
003600* MCH-COLOR-FLAG   Y = COLOR CAPABLE, N = BLACK AND WHITE ONLY
003700* MCH-LOADED-PAP-TYPE = SPACE MEANS THE PRESS IS EMPTY
003800*
003900 01  mch-tbl-record.
004000     03  mch-id                       PIC X(10).
004100     03  mch-color-flag                PIC X(01).
004200     03  mch-pages-per-min             PIC 9(04).
004300     03  mch-max-capacity              PIC 9(06).
004400     03  mch-current-load              PIC 9(06).
004500     03  mch-loaded-pap-type           PIC X(01).
004600     03  mch-loaded-pap-size           PIC X(02).
004700     03  FILLER                        PIC X(10).
004800 01  mch-tbl-alt-view REDEFINES mch-tbl-record.
004900     03  FILLER                        PIC X(27).
005000     03  mch-loaded-key                PIC X(03).
005100     03  FILLER                        PIC X(10).
