000100******************************************************************
000200*                                                                *
000300* MODULE NAME = RPTWRK                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Financial Report Re-Load Working Storage    *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes the structured fields FINRPTRD builds    *
001100*            back up after re-reading a previously written       *
001200*            FINRPT text file -- the grand-total revenue and     *
001300*            expense figures and the per-title copies-sold       *
001400*            table pulled back out of the "Publications Sold"    *
001500*            section of the report.                               *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*                                                                *
002100*   DATE-WRITTEN = 03/01/1991                                    *
002200*                                                                *
002300*   DATE     INIT  TICKET    REMARKS                             *
002400*   -------- ----  --------  -------------------------------    *
002500*   03/01/91  RDM   PS-0221  ORIGINAL LAYOUT, WRITTEN FOR THE    *
002600*                            AUDITORS' RE-LOAD REQUEST.          *
002700*   09/14/98  TLK   PS-0507  Y2K REVIEW - NO DATE FIELDS IN      *
002800*                            THIS RECORD, NO CHANGE REQUIRED.    *
002900*   04/02/01  BGH   PS-0590  RAISED RPT-SALES OCCURS LIMIT FROM  *
003000*                            200 TO 500, CATALOG HAD GROWN.      *
003100*                                                                *
003200******************************************************************
003300*
003400 01  rpt-total-figures.
003500     03  rpt-total-revenue             PIC S9(9)V99.
003600     03  rpt-total-expenses            PIC S9(9)V99.
003700     03  FILLER                        PIC X(08).
003800 01  rpt-sales-cnt                     PIC 9(03) COMP.
003900 01  rpt-sales-tbl OCCURS 001 TO 500 TIMES
004000                   DEPENDING ON rpt-sales-cnt
004100                   INDEXED BY idx-rpt-sales.
004200     03  rpt-sale-title                PIC X(30).
004300     03  rpt-sale-copies               PIC 9(07).
004400     03  FILLER                        PIC X(05).
