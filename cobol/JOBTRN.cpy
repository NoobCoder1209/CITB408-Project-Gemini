000100******************************************************************
000200*                                                                *
000300* MODULE NAME = JOBTRN                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    JOBFILE Transaction Record Layout           *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes one line of the JOBFILE transaction      *
001100*            file.  One transaction code drives three mutually  *
001200*            exclusive views of the same data area -- a paper   *
001300*            load to a press, a print job run on a press, or a  *
001400*            sale recorded against a title.                      *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*   DATE-WRITTEN = 02/09/1988                                    *
002100*                                                                *
002200*   DATE     INIT  TICKET    REMARKS                             *
002300*   -------- ----  --------  -------------------------------    *
002400*   02/09/88  RDM   PS-0122  ORIGINAL PRINT-JOB TRANSACTION      *
002500*                            LAYOUT, NO LOAD OR SALE CODES YET.  *
002600*   06/22/90  RDM   PS-0209  FOLDED PAPER LOADS AND SALES INTO   *
002700*                            THE SAME FILE, ADDED TRAN CODE AND  *
002800*                            THE TWO REDEFINES.                  *
002900*   09/14/98  TLK   PS-0506  Y2K REVIEW - NO DATE FIELDS IN      *
003000*                            THIS RECORD, NO CHANGE REQUIRED.    *
003100*   02/14/04  BGH   PS-0619  ADDED LOD-PAP-KEY REDEFINES TO      *
003200*                            MATCH MCHTBL'S MCH-LOADED-KEY, SO   *
003300*                            THE LOAD-MATCH TEST IN PRTHSERN IS  *
003400*                            ONE COMPARE INSTEAD OF TWO.         *
003500*                                                                *
003600******************************************************************
003700*
003800* JOB-TRAN-CODE   L = PAPER LOAD, P = PRINT JOB, S = SALE
003900*
004000 01  job-trn-record.
004100     03  job-tran-code                PIC X(01).
004200     03  job-data-area                 PIC X(47).
004300     03  FILLER                        PIC X(10).
004400 01  job-load-view REDEFINES job-trn-record.
004500     03  FILLER                        PIC X(01).
004600     03  lod-machine-id                PIC X(10).
004700     03  lod-pap-type                  PIC X(01).
004800     03  lod-pap-size                  PIC X(02).
004900     03  lod-pap-key REDEFINES lod-pap-type
005000                                    PIC X(03).
005100     03  lod-quantity                  PIC 9(07).
005200     03  FILLER                        PIC X(37).
005300 01  job-print-view REDEFINES job-trn-record.
005400     03  FILLER                        PIC X(01).
005500     03  job-machine-id                PIC X(10).
005600     03  job-pub-title                 PIC X(30).
005700     03  job-copies                    PIC 9(06).
005800     03  job-use-color                 PIC X(01).
005900     03  FILLER                        PIC X(10).
006000 01  job-sale-view REDEFINES job-trn-record.
006100     03  FILLER                        PIC X(01).
006200     03  sal-pub-title                 PIC X(30).
006300     03  sal-copies                    PIC 9(06).
006400     03  FILLER                        PIC X(21).
