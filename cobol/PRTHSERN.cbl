000100******************************************************************
000200*                                                                *
000300* PROGRAM:  PRTHSERN                                             *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Nightly Print Shop Run --  *
000600*                    loads the catalog, inventory, employee and *
000700*                    machine masters, applies the day's paper    *
000800*                    loads, print jobs and sales transactions,    *
000900*                    recomputes total expenses and writes the    *
001000*                    financial report.                            *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*                                                                *
001400* CHANGE ACTIVITY :                                              *
001500*                                                                *
001600*   DATE-WRITTEN = 02/09/1988                                    *
001700*                                                                *
001800*   DATE     INIT  TICKET    REMARKS                             *
001900*   -------- ----  --------  -------------------------------    *
002000*   02/09/88  RDM   PS-0118  ORIGINAL RUN - CATALOG, INVENTORY,  *
002100*                            EMPLOYEE AND PRESS MASTERS LOADED,  *
002200*                            JOBFILE APPLIED, REPORT WRITTEN.    *
002300*   06/22/90  RDM   PS-0210  ADDED A3/A2/A1 POSTER SIZES, PAPER   *
002400*                            PRICING NOW COMPOUNDS OVER 5 STEPS. *
002500*   11/03/93  TLK   PS-0340  SPLIT OUT THE THREE STOCK BASE       *
002600*                            PRICES IN CFGPRM, WAS ONE FIELD.     *
002700*   03/17/95  TLK   PS-0389  BULK SALE DISCOUNT RULE ADDED PER    *
002800*                            SALES DEPT REQUEST - COPIES OVER     *
002900*                            THE CONFIGURED THRESHOLD DISCOUNT.   *
003000*   09/14/98  TLK   PS-0508  Y2K REVIEW - WS-RUN-DATE IS CCYYMMDD *
003100*                            ALREADY, NO WINDOWING REQUIRED.      *
003200*   04/02/01  BGH   PS-0591  DROPPED THE OLD SERIALIZED EMPLOYEE  *
003300*                            OBJECT FILE, EMPFILE IS NOW PLAIN    *
003400*                            FIXED-FIELD LINE SEQUENTIAL.         *
003500*   08/19/03  BGH   PS-0647  MANAGER BONUS NOW RECOMPUTED AGAINST *
003600*                            FINAL REVENUE AFTER ALL SALES ARE    *
003700*                            POSTED, WAS BEING CHECKED TOO EARLY. *
003800*   02/14/04  BGH   PS-0619  LOAD-MISMATCH TEST IN 060000 NOW     *
003900*                            USES MCH-LOADED-KEY/LOD-PAP-KEY, ONE *
004000*                            COMPARE INSTEAD OF TWO, TO MATCH     *
004100*                            MCHTBL'S PS-0339 INTENT.             *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. PRTHSERN.
004600 AUTHOR. R D MERCER.
004700 INSTALLATION. BLUEFIELD PRESS - DATA PROCESSING.
004800 DATE-WRITTEN. 02/09/1988.
004900 DATE-COMPILED.
005000 SECURITY.  UNCLASSIFIED - INTERNAL SHOP USE ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS shop-alpha-chars IS "A" THRU "Z", "a" THRU "z", SPACE
005700     UPSI-0 ON  STATUS IS ws-rerun-switch-on
005800            OFF STATUS IS ws-rerun-switch-off.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT cfgfile     ASSIGN TO CFGFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS fs-cfgfile.
006500     SELECT pubcat-file ASSIGN TO PUBCAT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS fs-pubcat-file.
006800     SELECT paperinv-file ASSIGN TO PAPERINV
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS fs-paperinv-file.
007100     SELECT empfile     ASSIGN TO EMPFILE
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS fs-empfile.
007400     SELECT machfile    ASSIGN TO MACHFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS fs-machfile.
007700     SELECT jobfile     ASSIGN TO JOBFILE
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS fs-jobfile.
008000     SELECT finrpt-file ASSIGN TO FINRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS fs-finrpt-file.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  cfgfile
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 40 CHARACTERS.
008900     COPY CFGPRM.
009000
009100 FD  pubcat-file
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 50 CHARACTERS.
009400     COPY PUBCAT.
009500
009600 FD  paperinv-file
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 20 CHARACTERS.
009900     COPY PAPINV.
010000
010100 FD  empfile
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 50 CHARACTERS.
010400     COPY EMPMST.
010500
010600 FD  machfile
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 40 CHARACTERS.
010900     COPY MCHTBL.
011000
011100 FD  jobfile
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 58 CHARACTERS.
011400     COPY JOBTRN.
011500
011600 FD  finrpt-file
011700     LABEL RECORD IS OMITTED
011800     RECORD CONTAINS 80 CHARACTERS.
011900 01  finrpt-line                       PIC X(80).
012000
012100 WORKING-STORAGE SECTION.
012200 77  fs-cfgfile                        PIC 9(02) VALUE ZEROES.
012300 77  fs-pubcat-file                    PIC 9(02) VALUE ZEROES.
012400 77  fs-paperinv-file                  PIC 9(02) VALUE ZEROES.
012500 77  fs-empfile                        PIC 9(02) VALUE ZEROES.
012600 77  fs-machfile                       PIC 9(02) VALUE ZEROES.
012700 77  fs-jobfile                        PIC 9(02) VALUE ZEROES.
012800 77  fs-finrpt-file                    PIC 9(02) VALUE ZEROES.
012900
013000 78  cte-01                                      VALUE 01.
013100
013200* Switches and indicators -- the shop's EOF and reject flags.
013300 01  ws-eof-switches.
013400     03  ws-eof-pubcat                 PIC X(01) VALUE "N".
013500         88  eof-pubcat                          VALUE "Y".
013600     03  ws-eof-paperinv               PIC X(01) VALUE "N".
013700         88  eof-paperinv                        VALUE "Y".
013800     03  ws-eof-empfile                PIC X(01) VALUE "N".
013900         88  eof-empfile                         VALUE "Y".
014000     03  ws-eof-machfile               PIC X(01) VALUE "N".
014100         88  eof-machfile                        VALUE "Y".
014200     03  ws-eof-jobfile                PIC X(01) VALUE "N".
014300         88  eof-jobfile                         VALUE "Y".
014400     03  FILLER                        PIC X(03).
014500
014600 01  ws-run-indicators.
014700     03  ws-reject-switch              PIC X(01) VALUE "N".
014800         88  job-rejected                        VALUE "Y".
014900         88  job-accepted                        VALUE "N".
015000     03  ws-price-error-switch         PIC X(01) VALUE "N".
015100         88  price-type-unknown                  VALUE "Y".
015200     03  ws-mch-found-switch           PIC X(01) VALUE "N".
015300         88  machine-found                       VALUE "Y".
015400         88  machine-not-found                   VALUE "N".
015500     03  ws-pub-found-switch           PIC X(01) VALUE "N".
015600         88  publication-found                   VALUE "Y".
015700         88  publication-not-found                VALUE "N".
015800     03  ws-any-sales-switch           PIC X(01) VALUE "N".
015900         88  any-sales-recorded                  VALUE "Y".
016000     03  ws-rerun-switch               PIC X(01) VALUE "N".
016100     03  FILLER                        PIC X(02).
016200
016300* Working copy of the run parameters, moved off CFGFILE once.
016400 01  ws-cfg-values.
016500     03  ws-cfg-manager-rev-threshold  PIC 9(07)V99 VALUE ZEROES.
016600     03  ws-cfg-discount-copy-threshold
016700                                        PIC 9(06)    VALUE ZEROES.
016800     03  ws-cfg-discount-pct           PIC V99      VALUE ZEROES.
016900     03  ws-cfg-size-increase-pct      PIC V99      VALUE ZEROES.
017000     03  ws-cfg-base-price-plain-a5    PIC 9(03)V99 VALUE ZEROES.
017100     03  ws-cfg-base-price-glossy-a5   PIC 9(03)V99 VALUE ZEROES.
017200     03  ws-cfg-base-price-newsprnt-a5 PIC 9(03)V99 VALUE ZEROES.
017300     03  FILLER                        PIC X(06).
017400
017500* Publication catalog table -- one entry per title/size on file,
017600* carrying the run's copies-sold tally alongside the catalog data.
017700 01  ws-pub-cat-cnt                    PIC 9(03) COMP VALUE ZERO.
017800 01  ws-pub-cat-tbl OCCURS 001 TO 200 TIMES
017900                    DEPENDING ON ws-pub-cat-cnt
018000                    INDEXED   BY idx-pub-cat.
018100     03  pub-type                      PIC X(01).
018200     03  pub-title                     PIC X(30).
018300     03  pub-page-count                PIC 9(04) COMP.
018400     03  pub-page-size                 PIC X(02).
018500     03  pub-base-price                PIC 9(05)V99.
018600     03  pub-sold-copies               PIC 9(07) COMP.
018700     03  FILLER                        PIC X(05).
018800
018900* Paper inventory table -- one entry per stock type/size on hand.
019000 01  ws-pap-inv-cnt                    PIC 9(03) COMP VALUE ZERO.
019100 01  ws-pap-inv-tbl OCCURS 001 TO 050 TIMES
019200                    DEPENDING ON ws-pap-inv-cnt
019300                    INDEXED   BY idx-pap-inv.
019400     03  pap-type                      PIC X(01).
019500     03  pap-page-size                 PIC X(02).
019600     03  pap-quantity                  PIC 9(07) COMP.
019700     03  FILLER                        PIC X(05).
019800
019900* Employee master table -- managers and operators alike.
020000 01  ws-emp-mst-cnt                    PIC 9(03) COMP VALUE ZERO.
020100 01  ws-emp-mst-tbl OCCURS 001 TO 300 TIMES
020200                    DEPENDING ON ws-emp-mst-cnt
020300                    INDEXED   BY idx-emp-mst.
020400     03  emp-id                        PIC X(06).
020500     03  emp-name                      PIC X(25).
020600     03  emp-role                      PIC X(01).
020700     03  emp-base-salary               PIC 9(07)V99.
020800     03  emp-bonus-pct                 PIC V99.
020900     03  emp-calc-salary               PIC 9(07)V99.
021000     03  FILLER                        PIC X(05).
021100
021200* Press table -- current load and running pages-printed tally.
021300 01  ws-mch-cnt                        PIC 9(03) COMP VALUE ZERO.
021400 01  ws-mch-tbl OCCURS 001 TO 050 TIMES
021500                DEPENDING ON ws-mch-cnt
021600                INDEXED   BY idx-mch.
021700     03  mch-id                        PIC X(10).
021800     03  mch-color-flag                PIC X(01).
021900     03  mch-pages-per-min             PIC 9(04) COMP.
022000     03  mch-max-capacity              PIC 9(06) COMP.
022100     03  mch-current-load              PIC 9(06) COMP.
022200     03  mch-loaded-pap-type           PIC X(01).
022300     03  mch-loaded-pap-size           PIC X(02).
022400     03  mch-loaded-key REDEFINES mch-loaded-pap-type
022500                                    PIC X(03).
022600     03  mch-pages-printed             PIC 9(09) COMP.
022700     03  FILLER                        PIC X(05).
022800
022900* Search keys shared by the machine and publication lookups.
023000 01  ws-search-keys.
023100     03  ws-search-machine-id          PIC X(10) VALUE SPACES.
023200     03  ws-search-pub-title           PIC X(30) VALUE SPACES.
023300     03  FILLER                        PIC X(05).
023400
023500* Run-date fields -- not used for costing, kept for the report
023600* footer and for the day's run log.
023700 01  ws-run-date.
023800     03  ws-run-date-yyyymmdd          PIC 9(08) VALUE ZEROES.
023900     03  FILLER                        PIC X(02).
024000 01  ws-run-date-brk REDEFINES ws-run-date.
024100     03  ws-run-date-ccyy              PIC 9(04).
024200     03  ws-run-date-mm                PIC 9(02).
024300     03  ws-run-date-dd                PIC 9(02).
024400     03  FILLER                        PIC X(02).
024500
024600* Paper pricing rule working fields -- four decimal places are kept
024700* through the compounding loop per the pricing rule; the price is
024800* only rounded to the penny when it is extended by a quantity.
024900 01  ws-price-calc.
025000     03  ws-sheet-price-wrk            PIC 9(05)V9(4) VALUE ZEROES.
025100     03  ws-size-index                 PIC 9(01) COMP VALUE ZERO.
025200     03  ws-size-step-cnt              PIC 9(01) COMP VALUE ZERO.
025300     03  FILLER                        PIC X(03).
025400
025500* Press print-job working fields.
025600 01  ws-print-calc.
025700     03  ws-sheets-needed              PIC 9(09) COMP VALUE ZERO.
025800     03  FILLER                        PIC X(03).
025900
026000* Counter-sale working fields.
026100 01  ws-sale-calc.
026200     03  ws-sale-per-copy-price        PIC 9(05)V99 VALUE ZEROES.
026300     03  ws-sale-total-price           PIC S9(09)V99 VALUE ZEROES.
026400     03  FILLER                        PIC X(03).
026500
026600* Grand-total accumulators, recomputed in full on every run.
026700 01  ws-totals.
026800     03  ws-tot-revenue                PIC S9(09)V99 VALUE ZEROES.
026900     03  ws-tot-salaries               PIC S9(09)V99 VALUE ZEROES.
027000     03  ws-tot-paper-value            PIC S9(09)V99 VALUE ZEROES.
027100     03  ws-tot-expenses               PIC S9(09)V99 VALUE ZEROES.
027200     03  ws-net-profit                 PIC S9(09)V99 VALUE ZEROES.
027300     03  FILLER                        PIC X(03).
027400
027500* Report-writing fields -- the edited amounts and the working
027600* text line, built up the way the shop has always built its
027700* printed lines, with a STRING into a plain FD record.
027800 01  ws-edited-amounts.
027900     03  ws-ed-revenue                 PIC -(8)9.99.
028000     03  ws-ed-expenses                PIC -(8)9.99.
028100     03  ws-ed-profit                  PIC -(8)9.99.
028200     03  ws-ed-copies                  PIC Z(6)9.
028300     03  FILLER                        PIC X(03).
028400
028500 PROCEDURE DIVISION.
028600*----------------------------------------------------------------
028700* GENERAL PROCESSING NOTES -- READ THIS BEFORE CHANGING ANYTHING
028800* IN THE PARAGRAPHS BELOW.
028900*
029000* THIS PROGRAM IS A SINGLE-PASS, NO-RERUN-CHECKPOINT BATCH RUN.
029100* IT DOES NOT READ ANY PRIOR NIGHT'S FIGURES AND IT DOES NOT
029200* WRITE ANY CHECKPOINT OR RESTART RECORD OF ITS OWN -- IF THE RUN
029300* ABENDS PARTWAY THROUGH, THE NIGHT OPERATOR RE-SUBMITS THE WHOLE
029400* JOB FROM THE TOP AGAINST THE SAME MASTER FILES AND THE SAME
029500* JOBFILE, AND EVERY TABLE AND TOTAL IS REBUILT FROM SCRATCH.
029600* THE UPSI-0 SWITCH IN SPECIAL-NAMES (WS-RERUN-SWITCH-ON/OFF) IS
029700* CARRIED FOR THE OPERATOR TO FLAG A RERUN ON THE JOB CARD, BUT
029800* NOTHING IN THIS PROGRAM CURRENTLY TESTS IT -- A RERUN AND A
029900* FIRST RUN ARE HANDLED IDENTICALLY BECAUSE NOTHING IS CARRIED
030000* FORWARD TO BEGIN WITH.
030100*
030200* ALL THE "XXXFILE REJECT" / "XXXFILE WARNING" CONSOLE MESSAGES
030300* SCATTERED THROUGH THE PARAGRAPHS BELOW ARE INFORMATIONAL ONLY.
030400* NONE OF THEM SETS A RETURN CODE OR STOPS THE RUN -- A REJECTED
030500* TRANSACTION IS SIMPLY SKIPPED AND THE NEXT ONE IS READ.  IF
030600* THE SHOP EVER WANTS A BAD-TRANSACTION COUNT TO DRIVE A
030700* NON-ZERO RETURN CODE FOR THE JOB SCHEDULER, THAT IS A FUTURE
030800* ENHANCEMENT, NOT SOMETHING THIS RELEASE DOES.
030900*----------------------------------------------------------------
031000*----------------------------------------------------------------
031100* ALL SEVEN FILES THIS PROGRAM TOUCHES ARE LINE SEQUENTIAL.
031200* NONE OF THEM IS INDEXED OR RELATIVE -- THE MASTER TABLES ARE
031300* LOADED WHOLESALE INTO WORKING STORAGE AND SEARCHED THERE, NOT
031400* RE-READ RECORD BY RECORD AGAINST A KEY.  THAT IS WHY EVERY
031500* TABLE CARRIES ITS OWN OCCURS LIMIT (SEE THE DATA DIVISION) --
031600* THE LIMIT IS THE ONLY THING STANDING BETWEEN A GROWING
031700* CATALOG, INVENTORY, STAFF OR PRESS FLOOR AND A SUBSCRIPT
031800* OVERFLOW.
031900*----------------------------------------------------------------
032000*----------------------------------------------------------------
032100* TABLE OCCURS LIMITS, FOR QUICK REFERENCE WITHOUT HUNTING
032200* THROUGH THE DATA DIVISION --
032300*   WS-PUB-CAT-TBL   001 TO 200, BY TITLE/SIZE COMBINATION.
032400*   WS-PAP-INV-TBL   001 TO 050, BY STOCK TYPE/SIZE.
032500*   WS-EMP-MST-TBL   001 TO 300, ONE ROW PER EMPLOYEE.
032600*   WS-MCH-TBL       001 TO 050, ONE ROW PER PRESS.
032700* THESE FOUR LIMITS ARE INDEPENDENT OF EACH OTHER AND OF
032800* FINRPTRD'S SEPARATE RPT-SALES-TBL LIMIT (SEE RPTWRK, RAISED TO
032900* 500 UNDER PS-0590) -- RAISING ONE DOES NOT RAISE ANY OTHER, AND
033000* NONE OF THEM IS CHECKED FOR OVERFLOW AT RUN TIME.  A MASTER
033100* FILE THAT EXCEEDS ITS TABLE'S LIMIT WILL ABEND ON THE OCCURS
033200* BOUNDS CHECK RATHER THAN SILENTLY TRUNCATE, WHICH IS WHY THE
033300* SHOP HAS ALWAYS PREFERRED TO RAISE A LIMIT A LITTLE AHEAD OF
033400* NEED RATHER THAN EXACTLY TO IT.
033500*----------------------------------------------------------------
033600*----------------------------------------------------------------
033700* FIELD CROSS-REFERENCE, FOR ANYONE CHASING A FIGURE BACK TO ITS
033800* SOURCE WITHOUT READING THE WHOLE PROGRAM --
033900*   WS-TOT-REVENUE    POSTED ONLY AT 080000, NEVER AT A LOAD OR
034000*                     PRINT-JOB PARAGRAPH.  ONLY A SALE TRANSACTION
034100*                     MOVES MONEY INTO IT.
034200*   WS-TOT-EXPENSES   POSTED ONLY AT 090000, AFTER ALL OF JOBFILE
034300*                     HAS BEEN PROCESSED -- SEE STEP 4 BELOW.  IT IS
034400*                     SALARIES PLUS PAPER-ON-HAND VALUE, NOTHING
034500*                     FROM THE PRINT-JOB OR LOAD PARAGRAPHS FEEDS IT.
034600*   MCH-CURRENT-LOAD  MOVED AT 060000 (LOAD) AND AT 070000 (PRINT
034700*                     JOB CONSUMPTION) -- THE ONLY TWO PLACES IN THE
034800*                     WHOLE PROGRAM THAT CHANGE IT.
034900*   PUB-SOLD-COPIES   MOVED ONLY AT 080000 -- A PRINT JOB DOES NOT
035000*                     TOUCH THE CATALOG'S SOLD-COPIES TALLY, ONLY A
035100*                     COUNTER SALE DOES.
035200* IF A FIGURE ON THE FINAL REPORT LOOKS WRONG, THIS LIST IS WHERE
035300* TO START -- FIND THE ONE PARAGRAPH THAT WRITES THE FIELD BEFORE
035400* ASSUMING THE ARITHMETIC ITSELF IS AT FAULT.
035500*----------------------------------------------------------------
035600*----------------------------------------------------------------
035700* MAIN-PARAGRAPH DRIVES THE WHOLE NIGHTLY RUN, TOP TO BOTTOM, IN
035800* ONE PASS.  THE RUN ORDER IS NOT ARBITRARY -- THE FIVE MASTER
035900* FILES MUST ALL BE IN TABLES BEFORE JOBFILE IS TOUCHED, BECAUSE
036000* A LOAD, PRINT JOB OR SALE CAN REFERENCE ANY OF THE FIVE, AND
036100* EXPENSES CANNOT BE TOTALLED UNTIL EVERY SALE HAS BEEN POSTED
036200* (SEE PS-0647 -- THE MANAGER BONUS READS FINAL REVENUE).
036300*----------------------------------------------------------------
036400 main-paragraph.
036500*    PICK UP TODAY'S DATE FOR THE RUN LOG AND REPORT FOOTER ONLY --
036600*    NOTHING DOWNSTREAM COSTS OR PRICES OFF OF IT.
036700     ACCEPT ws-run-date-yyyymmdd FROM DATE YYYYMMDD
036800
036900     DISPLAY SPACE
037000     DISPLAY "BLUEFIELD PRESS - NIGHTLY PRINT SHOP RUN."
037100     DISPLAY "RUN DATE : " ws-run-date-yyyymmdd
037200
037300*    STEP 1 - PICK UP THE RUN-CONTROL PARAMETER CARD.  EVERY
037400*    PRICING AND BONUS RULE BELOW READS OFF OF WHAT THIS LOADS.
037500     PERFORM 005000-begin-load-config
037600        THRU 005000-end-load-config
037700
037800*    STEP 2 - PULL THE FOUR MASTER FILES INTO WORKING STORAGE
037900*    TABLES.  ORDER AMONG THESE FOUR DOES NOT MATTER, THEY ARE
038000*    INDEPENDENT OF ONE ANOTHER.
038100     PERFORM 010000-begin-load-pubcat
038200        THRU 010000-end-load-pubcat
038300
038400     PERFORM 020000-begin-load-paperinv
038500        THRU 020000-end-load-paperinv
038600
038700     PERFORM 030000-begin-load-empfile
038800        THRU 030000-end-load-empfile
038900
039000     PERFORM 040000-begin-load-machfile
039100        THRU 040000-end-load-machfile
039200
039300*    STEP 3 - APPLY THE DAY'S TRANSACTIONS.  THIS IS WHERE THE
039400*    PRESSES GET LOADED, JOBS GET RUN AND COUNTER SALES GET
039500*    POSTED TO REVENUE.
039600     PERFORM 050000-begin-process-jobfile
039700        THRU 050000-end-process-jobfile
039800
039900*    STEP 4 - NOW THAT REVENUE IS FINAL, ROLL UP SALARIES AND
040000*    PAPER-ON-HAND VALUE INTO TOTAL EXPENSES.  NOTHING ABOUT
040100*    EXPENSES IS EVER CARRIED FORWARD FROM A PRIOR RUN.
040200     PERFORM 090000-begin-calc-expenses
040300        THRU 090000-end-calc-expenses
040400
040500*    STEP 5 - WRITE THE FINANCIAL REPORT AND WE ARE DONE.
040600     PERFORM 100000-begin-save-report
040700        THRU 100000-end-save-report
040800
040900     DISPLAY "RUN COMPLETE."
041000     STOP RUN.
041100
041200*----------------------------------------------------------------
041300* LOAD CONFIG - ONE-LINE PARAMETER CARD, MOVED OFF THE FD ONCE.
041400*
041500* THIS IS THE ONLY PARAGRAPH THAT TOUCHES THE CFGFILE FD.  THE
041600* REST OF THE PROGRAM READS THE WS-CFG-xxx WORKING COPY SO THAT
041700* IF A FUTURE RELEASE EVER NEEDS A SECOND CARD OR A RERUN OVERRIDE
041800* (SEE THE UPSI-0 SWITCH IN SPECIAL-NAMES) IT HAS ONE PLACE TO
041900* PATCH RATHER THAN SEVEN.
042000*----------------------------------------------------------------
042100 005000-begin-load-config.
042200*    IF THE CARD IS MISSING WE DO NOT ABORT THE RUN -- WE FALL
042300*    BACK TO ZEROES AND LET THE NIGHT OPERATOR CATCH THE WARNING
042400*    ON THE CONSOLE.  A DEAD STOP HERE WOULD HOLD UP THE WHOLE
042500*    PRINT SHOP OVER A MISSING PARAMETER CARD.
042600     OPEN INPUT cfgfile
042700     READ cfgfile
042800         AT END
042900            DISPLAY "CFGFILE REJECT - FILE IS EMPTY, USING ZEROES"
043000     END-READ
043100
043200*    SPREAD THE SINGLE RECORD OUT INTO SEPARATE WORKING FIELDS.
043300*    SEE CFGPRM'S COMMENTS FOR WHAT EACH PARAMETER DRIVES --
043400*    BRIEFLY, THE MANAGER BONUS THRESHOLD, THE COUNTER-SALE BULK
043500*    DISCOUNT RULE, THE PER-SIZE PAPER MARK-UP STEP AND THE THREE
043600*    A5 BASE STOCK PRICES.
043700     MOVE cfg-manager-rev-threshold
043800       TO ws-cfg-manager-rev-threshold
043900     MOVE cfg-discount-copy-threshold
044000       TO ws-cfg-discount-copy-threshold
044100     MOVE cfg-discount-pct        TO ws-cfg-discount-pct
044200     MOVE cfg-size-increase-pct   TO ws-cfg-size-increase-pct
044300     MOVE cfg-base-price-plain-a5 TO ws-cfg-base-price-plain-a5
044400     MOVE cfg-base-price-glossy-a5
044500       TO ws-cfg-base-price-glossy-a5
044600     MOVE cfg-base-price-newsprint-a5
044700       TO ws-cfg-base-price-newsprnt-a5
044800
044900     CLOSE cfgfile.
045000 005000-end-load-config.
045100     EXIT.
045200
045300*----------------------------------------------------------------
045400* LOAD PUBCAT - PUBLICATION CATALOG MASTER.
045500*
045600* ONE ROW PER TITLE/PAGE-COUNT/SIZE COMBINATION THE SHOP PRINTS.
045700* THE TABLE IS SIZED TO 200 ROWS (WS-PUB-CAT-TBL DEPENDING ON
045800* WS-PUB-CAT-CNT) -- IF THE CATALOG EVER GROWS PAST THAT, RAISE
045900* THE OCCURS LIMIT HERE AND IN PUBCAT THE SAME WAY PS-0590 DID
046000* FOR THE SALES TABLE OVER IN FINRPTRD.
046100*----------------------------------------------------------------
046200 010000-begin-load-pubcat.
046300*    LOOP THE WHOLE FILE INTO THE TABLE, ONE RECORD PER
046400*    PERFORM, THEN REPORT HOW MANY TITLES CAME IN.
046500*    OPEN FOR INPUT ONLY -- THIS RUN NEVER WRITES PUBCAT BACK,
046600*    THE SOLD-COPIES TALLY LIVES ONLY IN THE WORKING TABLE AND
046700*    ON THE PRINTED REPORT, NOT BACK ON THE CATALOG MASTER.
046800     OPEN INPUT pubcat-file
046900
047000     PERFORM 011000-begin-read-pubcat
047100        THRU 011000-end-read-pubcat
047200       UNTIL eof-pubcat
047300
047400*    DONE WITH THE FD, CLOSE IT AND TELL THE CONSOLE HOW MANY
047500*    TITLES LANDED IN THE TABLE.
047600     CLOSE pubcat-file
047700     DISPLAY "PUBCAT LOADED, " ws-pub-cat-cnt " TITLES ON FILE.".
047800 010000-end-load-pubcat.
047900     EXIT.
048000
048100 011000-begin-read-pubcat.
048200*    READ ONE RECORD.  ON NOT-AT-END, BUMP THE TABLE COUNT, SET
048300*    THE INDEX TO THE NEW HIGH-WATER ROW AND MOVE EACH FIELD
048400*    ACROSS INDIVIDUALLY -- GROUP MOVE WOULD WORK HERE TOO BUT
048500*    THE SHOP HAS ALWAYS MOVED CATALOG FIELDS ONE AT A TIME SO A
048600*    FUTURE FIELD ADD DOES NOT SILENTLY PICK UP AN UNWANTED BYTE.
048700*    THE SOLD-COPIES TALLY IS ZEROED HERE, NOT READ FROM FILE --
048800*    PUBCAT CARRIES NO RUNNING SALES COUNT OF ITS OWN.
048900     READ pubcat-file
049000         AT END
049100            SET eof-pubcat TO TRUE
049200         NOT AT END
049300            ADD cte-01 TO ws-pub-cat-cnt
049400            SET idx-pub-cat TO ws-pub-cat-cnt
049500            MOVE pub-type        TO pub-type       (idx-pub-cat)
049600            MOVE pub-title       TO pub-title      (idx-pub-cat)
049700            MOVE pub-page-count  TO pub-page-count (idx-pub-cat)
049800            MOVE pub-page-size   TO pub-page-size  (idx-pub-cat)
049900            MOVE pub-base-price  TO pub-base-price (idx-pub-cat)
050000            MOVE ZERO            TO pub-sold-copies(idx-pub-cat)
050100     END-READ.
050200 011000-end-read-pubcat.
050300     EXIT.
050400
050500*----------------------------------------------------------------
050600* LOAD PAPERINV - PAPER STOCK ON HAND.
050700*
050800* THE SAME TABLE THIS LOADS IS BOTH DEBITED BY PAPER LOADS DURING
050900* JOBFILE PROCESSING AND PRICED OUT IN FULL AT 092000 FOR THE
051000* EXPENSE SIDE OF THE REPORT -- THE PRICING ITSELF HAPPENS LATER,
051100* THIS PARAGRAPH ONLY PULLS THE SHEET COUNTS ON HAND.
051200*----------------------------------------------------------------
051300 020000-begin-load-paperinv.
051400*    SAME SHAPE AS 010000 ABOVE -- OPEN, DRIVE THE READ PARAGRAPH
051500*    TO END OF FILE, CLOSE, THEN REPORT THE LINE COUNT THAT CAME
051600*    IN SO THE CONSOLE LOG SHOWS THE NIGHT OPERATOR SOMETHING
051700*    CHANGED IF THE INVENTORY FILE SHOWS UP EMPTY.
051800     OPEN INPUT paperinv-file
051900
052000     PERFORM 021000-begin-read-paperinv
052100        THRU 021000-end-read-paperinv
052200       UNTIL eof-paperinv
052300
052400     CLOSE paperinv-file
052500     DISPLAY "PAPERINV LOADED, " ws-pap-inv-cnt " STOCK LINES.".
052600 020000-end-load-paperinv.
052700     EXIT.
052800
052900 021000-begin-read-paperinv.
053000*    ONE RECORD PER STOCK TYPE/SIZE COMBINATION.  NO EDIT IS DONE
053100*    ON THE TYPE CODE HERE -- AN UNRECOGNIZED TYPE IS CAUGHT LATER
053200*    BY 065000 WHEN IT COMES TIME TO PRICE THE STOCK, NOT HERE AT
053300*    LOAD TIME.
053400     READ paperinv-file
053500         AT END
053600            SET eof-paperinv TO TRUE
053700         NOT AT END
053800            ADD cte-01 TO ws-pap-inv-cnt
053900            SET idx-pap-inv TO ws-pap-inv-cnt
054000            MOVE pap-type      TO pap-type     (idx-pap-inv)
054100            MOVE pap-page-size TO pap-page-size (idx-pap-inv)
054200            MOVE pap-quantity  TO pap-quantity (idx-pap-inv)
054300     END-READ.
054400 021000-end-read-paperinv.
054500     EXIT.
054600
054700*----------------------------------------------------------------
054800* LOAD EMPFILE - PLAIN FIXED-FIELD EMPLOYEE MASTER.  THE OLD
054900* SERIALIZED OBJECT FILE WAS RETIRED UNDER PS-0591.
055000*
055100* EMP-ROLE OF "M" IS A MANAGER, WHO MAY QUALIFY FOR THE REVENUE
055200* BONUS AT 091000 BELOW; ANYTHING ELSE IS TREATED AS AN OPERATOR
055300* AND DRAWS STRAIGHT BASE SALARY, NO BONUS CHECK IS EVEN MADE.
055400*----------------------------------------------------------------
055500 030000-begin-load-empfile.
055600*    SAME SHAPE AS THE OTHER THREE MASTER LOADS -- OPEN, DRIVE
055700*    THE READ PARAGRAPH TO EOF, CLOSE, REPORT THE COUNT.
055800     OPEN INPUT empfile
055900
056000     PERFORM 031000-begin-read-empfile
056100        THRU 031000-end-read-empfile
056200       UNTIL eof-empfile
056300
056400     CLOSE empfile
056500     DISPLAY "EMPFILE LOADED, " ws-emp-mst-cnt " EMPLOYEES.".
056600 030000-end-load-empfile.
056700     EXIT.
056800
056900 031000-begin-read-empfile.
057000*    THE SHOP-ALPHA-CHARS CLASS TEST BELOW IS A CONSOLE WARNING
057100*    ONLY -- IT DOES NOT REJECT THE EMPLOYEE ROW.  A NAME WITH A
057200*    STRAY DIGIT OR PUNCTUATION MARK STILL LOADS AND STILL DRAWS
057300*    PAY, IT JUST GETS FLAGGED SO PAYROLL CAN LOOK AT IT IN THE
057400*    MORNING.
057500     READ empfile
057600         AT END
057700            SET eof-empfile TO TRUE
057800         NOT AT END
057900            ADD cte-01 TO ws-emp-mst-cnt
058000            SET idx-emp-mst TO ws-emp-mst-cnt
058100            MOVE emp-id          TO emp-id         (idx-emp-mst)
058200            MOVE emp-name        TO emp-name       (idx-emp-mst)
058300            MOVE emp-role        TO emp-role       (idx-emp-mst)
058400            MOVE emp-base-salary TO emp-base-salary(idx-emp-mst)
058500            MOVE emp-bonus-pct   TO emp-bonus-pct  (idx-emp-mst)
058600            IF emp-name NOT IS shop-alpha-chars
058700               DISPLAY "EMPFILE WARNING - NAME HAS NON-ALPHA "
058800                       "CHARACTERS, EMP-ID " emp-id
058900            END-IF
059000     END-READ.
059100 031000-end-read-empfile.
059200     EXIT.
059300
059400*----------------------------------------------------------------
059500* LOAD MACHFILE - PRESS MASTER, STARTS EVERY RUN EMPTY.
059600*
059700* "EMPTY" MEANS MCH-LOADED-PAP-TYPE COMES OFF THE MASTER FILE AS
059800* SPACE FOR A PRESS SITTING IDLE BETWEEN SHIFTS, OR ALREADY
059900* CARRYING A TYPE/SIZE FOR A PRESS THAT WENT HOME LOADED THE
060000* NIGHT BEFORE -- THIS PARAGRAPH JUST TAKES WHATEVER MACHFILE
060100* SAYS, IT DOES NOT FORCE A RESET.
060200*----------------------------------------------------------------
060300 040000-begin-load-machfile.
060400*    LAST OF THE FOUR MASTER LOADS.  ONCE THIS RETURNS, EVERY
060500*    TABLE JOBFILE PROCESSING WILL NEED IS IN PLACE.
060600     OPEN INPUT machfile
060700
060800     PERFORM 041000-begin-read-machfile
060900        THRU 041000-end-read-machfile
061000       UNTIL eof-machfile
061100
061200     CLOSE machfile
061300     DISPLAY "MACHFILE LOADED, " ws-mch-cnt " PRESSES.".
061400 040000-end-load-machfile.
061500     EXIT.
061600
061700 041000-begin-read-machfile.
061800*    MCH-LOADED-KEY IS THE PS-0339 REDEFINES OVER TYPE+SIZE --
061900*    MOVING IT INSTEAD OF THE TWO SEPARATE FIELDS GUARANTEES THE
062000*    TABLE ROW'S COMBINED KEY MATCHES THE MASTER RECORD'S BYTE
062100*    FOR BYTE, WHICH IS WHAT 060000'S LOAD-MISMATCH TEST RELIES
062200*    ON.  PAGES-PRINTED IS A RUN TALLY, NOT A MASTER FIELD, SO IT
062300*    IS FORCED TO ZERO HERE REGARDLESS OF WHAT IS ON MACHFILE.
062400     READ machfile
062500         AT END
062600            SET eof-machfile TO TRUE
062700         NOT AT END
062800            ADD cte-01 TO ws-mch-cnt
062900            SET idx-mch TO ws-mch-cnt
063000            MOVE mch-id             TO mch-id            (idx-mch)
063100            MOVE mch-color-flag     TO mch-color-flag    (idx-mch)
063200            MOVE mch-pages-per-min  TO mch-pages-per-min (idx-mch)
063300            MOVE mch-max-capacity   TO mch-max-capacity  (idx-mch)
063400            MOVE mch-current-load   TO mch-current-load  (idx-mch)
063500            MOVE mch-loaded-key     TO mch-loaded-key   (idx-mch)
063600            MOVE ZERO TO mch-pages-printed(idx-mch)
063700     END-READ.
063800 041000-end-read-machfile.
063900     EXIT.
064000
064100*----------------------------------------------------------------
064200* PROCESS JOBFILE - PAPER LOADS, PRINT JOBS AND SALES, IN THE
064300* ORDER THEY APPEAR ON THE TRANSACTION FILE.
064400*
064500* JOB-TRAN-CODE PICKS WHICH OF THE THREE REDEFINES OVER
064600* JOB-TRN-RECORD IS MEANING THAT DATA AREA FOR THIS TRANSACTION
064700* -- "L" IS A PAPER LOAD (JOB-LOAD-VIEW), "P" IS A PRINT JOB
064800* (JOB-PRINT-VIEW), "S" IS A COUNTER SALE (JOB-SALE-VIEW).  THE
064900* TRANSACTIONS ARE NOT SORTED OR RE-SEQUENCED -- THEY ARE APPLIED
065000* STRICTLY IN ARRIVAL ORDER, SO A LOAD MUST PRECEDE THE PRINT
065100* JOBS THAT CONSUME IT ON THE SAME RUN.
065200*
065300* THIS MEANS JOBFILE ITSELF CARRIES AN IMPLICIT SEQUENCING RULE
065400* THAT NOTHING IN THIS PROGRAM ENFORCES -- WHOEVER KEYS OR
065500* EXTRACTS THE TRANSACTION FILE UPSTREAM IS TRUSTED TO PUT THE
065600* LOAD AHEAD OF THE JOBS IT FEEDS.  A PRINT JOB THAT ARRIVES
065700* BEFORE ITS LOAD WILL SIMPLY BE REJECTED AT 070000 FOR
065800* INSUFFICIENT PAPER, EVEN THOUGH THE LOAD IS SITTING LATER IN
065900* THE SAME FILE -- THIS PROGRAM NEVER LOOKS AHEAD OR BACKTRACKS.
066000*
066100* A TRANSACTION WITH A JOB-TRAN-CODE OTHER THAN "L", "P" OR "S"
066200* FALLS THROUGH ALL THREE DISPATCH TESTS AT 051000 AND IS
066300* SILENTLY DROPPED -- NO REJECT MESSAGE IS WRITTEN FOR IT.  THAT
066400* HAS BEEN RAISED BEFORE AND THE SHOP'S POSITION HAS STAYED THE
066500* SAME -- A BAD TRANSACTION CODE IS A DATA-ENTRY PROBLEM
066600* UPSTREAM, NOT SOMETHING THIS PROGRAM SHOULD BE DIAGNOSING ON
066700* THE SHOP'S BEHALF.
066800*----------------------------------------------------------------
066900 050000-begin-process-jobfile.
067000*    UNLIKE THE FOUR MASTER LOADS, THIS PARAGRAPH DOES NOT DISPLAY
067100*    A RECORD COUNT WHEN IT FINISHES -- EACH TRANSACTION ALREADY
067200*    LOGS ITS OWN ACCEPT OR REJECT AS IT IS APPLIED, SO A SECOND
067300*    SUMMARY LINE HERE WOULD JUST REPEAT WHAT THE CONSOLE ALREADY
067400*    SHOWS.
067500     OPEN INPUT jobfile
067600
067700     PERFORM 051000-begin-read-jobfile
067800        THRU 051000-end-read-jobfile
067900       UNTIL eof-jobfile
068000
068100     CLOSE jobfile.
068200 050000-end-process-jobfile.
068300     EXIT.
068400
068500 051000-begin-read-jobfile.
068600*    DISPATCH ON THE LEADING TRANSACTION CODE.  AN UNRECOGNIZED
068700*    CODE IS LOGGED AND SKIPPED -- IT DOES NOT STOP THE RUN, THE
068800*    REST OF THE FILE STILL HAS TO GO THROUGH.
068900     READ jobfile
069000         AT END
069100            SET eof-jobfile TO TRUE
069200         NOT AT END
069300            EVALUATE job-tran-code
069400               WHEN "L"
069500                  PERFORM 060000-begin-apply-paper-load
069600                     THRU 060000-end-apply-paper-load
069700               WHEN "P"
069800                  PERFORM 070000-begin-apply-print-job
069900                     THRU 070000-end-apply-print-job
070000               WHEN "S"
070100                  PERFORM 080000-begin-apply-sale
070200                     THRU 080000-end-apply-sale
070300               WHEN OTHER
070400                  DISPLAY "JOBFILE REJECT - UNKNOWN TRAN CODE ["
070500                          job-tran-code "]"
070600            END-EVALUATE
070700     END-READ.
070800 051000-end-read-jobfile.
070900     EXIT.
071000
071100*----------------------------------------------------------------
071200* APPLY PAPER LOAD - PRESS LOADING RULE.
071300*
071400* THREE CHECKS, IN ORDER, AND THE LOAD IS REJECTED ON THE FIRST
071500* ONE THAT FAILS:
071600*   1) THE MACHINE MUST EXIST ON MACHFILE.
071700*   2) IF THE PRESS IS ALREADY CARRYING STOCK, THE NEW LOAD MUST
071800*      MATCH THAT STOCK'S TYPE AND SIZE -- NO MIXING TWO PAPER
071900*      TYPES ON ONE PRESS AT ONCE.  THE MCH-LOADED-KEY /
072000*      LOD-PAP-KEY COMPARE (PS-0619) IS ONE MOVE-AND-COMPARE
072100*      INSTEAD OF A SEPARATE TYPE TEST AND SIZE TEST.
072200*   3) THE LOAD MUST FIT UNDER THE PRESS'S RATED CAPACITY ONCE
072300*      ADDED TO WHATEVER IS ALREADY LOADED.
072400* ONLY IF ALL THREE PASS DOES THE LOAD POST TO MCH-CURRENT-LOAD.
072500*----------------------------------------------------------------
072600 060000-begin-apply-paper-load.
072700*    JOB-ACCEPTED IS SET OPTIMISTICALLY UP FRONT.  NONE OF THE
072800*    THREE REJECT BRANCHES BELOW ACTUALLY TEST OR FLIP THIS
072900*    SWITCH BACK -- IT IS CARRIED FOR SYMMETRY WITH THE OTHER
073000*    TRANSACTION TYPES AND FOR ANY FUTURE CALLER THAT WANTS TO
073100*    KNOW THE LAST LOAD'S OUTCOME WITHOUT PARSING THE CONSOLE LOG.
073200     SET job-accepted TO TRUE
073300     MOVE lod-machine-id TO ws-search-machine-id
073400     PERFORM 061000-begin-find-machine
073500        THRU 061000-end-find-machine
073600
073700*    CHECK 1 - DOES THE PRESS EXIST.
073800     IF machine-not-found
073900        DISPLAY "JOBFILE REJECT - LOAD, MACHINE NOT ON FILE ["
074000                lod-machine-id "]"
074100     ELSE
074200*       CHECK 2 - IS THE PRESS ALREADY LOADED WITH A DIFFERENT
074300*       TYPE OR SIZE OF STOCK.
074400        IF mch-loaded-pap-type(idx-mch) NOT = SPACE AND
074500           mch-loaded-key(idx-mch) NOT = lod-pap-key
074600           DISPLAY "JOBFILE REJECT - LOAD MISMATCH, MACHINE "
074700                   mch-id(idx-mch) " ALREADY CARRYING STOCK"
074800        ELSE
074900*          CHECK 3 - WILL THE ADDED SHEETS FIT UNDER CAPACITY.
075000           IF (mch-current-load(idx-mch) + lod-quantity) >
075100               mch-max-capacity(idx-mch)
075200              DISPLAY "JOBFILE REJECT - LOAD EXCEEDS CAPACITY, "
075300                      "MACHINE " mch-id(idx-mch)
075400           ELSE
075500*             ALL THREE CHECKS PASSED -- POST THE LOAD.
075600              MOVE lod-pap-type
075700                TO mch-loaded-pap-type(idx-mch)
075800              MOVE lod-pap-size
075900                TO mch-loaded-pap-size(idx-mch)
076000              ADD lod-quantity
076100                TO mch-current-load(idx-mch)
076200           END-IF
076300        END-IF
076400     END-IF.
076500 060000-end-apply-paper-load.
076600     EXIT.
076700
076800*----------------------------------------------------------------
076900* FIND MACHINE - SHARED BY THE LOAD AND PRINT-JOB PARAGRAPHS.
077000*
077100* SERIAL SEARCH, NOT SEARCH ALL -- WS-MCH-TBL IS NOT KEPT IN
077200* SORTED ORDER BY MCH-ID, IT IS LOADED STRAIGHT OFF MACHFILE IN
077300* WHATEVER ORDER THE MASTER FILE HAS THE PRESSES IN.  CALLER
077400* MUST HAVE ALREADY MOVED THE TARGET ID INTO WS-SEARCH-MACHINE-ID.
077500* ON RETURN, IDX-MCH POINTS AT THE MATCHING ROW WHEN FOUND.
077600*----------------------------------------------------------------
077700 061000-begin-find-machine.
077800     SET idx-mch TO cte-01
077900     SET machine-not-found TO TRUE
078000     SEARCH ws-mch-tbl
078100         AT END
078200            SET machine-not-found TO TRUE
078300         WHEN mch-id(idx-mch) = ws-search-machine-id
078400            SET machine-found TO TRUE
078500     END-SEARCH.
078600 061000-end-find-machine.
078700     EXIT.
078800
078900*----------------------------------------------------------------
079000* FIND PUBLICATION - SHARED BY THE PRINT-JOB AND SALE PARAGRAPHS.
079100*
079200* SAME STYLE OF SEARCH AS 061000 ABOVE, KEYED THIS TIME ON
079300* PUB-TITLE.  CALLER MUST HAVE MOVED THE TARGET TITLE INTO
079400* WS-SEARCH-PUB-TITLE FIRST.
079500*----------------------------------------------------------------
079600 071000-begin-find-publication.
079700     SET idx-pub-cat TO cte-01
079800     SET publication-not-found TO TRUE
079900     SEARCH ws-pub-cat-tbl
080000         AT END
080100            SET publication-not-found TO TRUE
080200         WHEN pub-title(idx-pub-cat) = ws-search-pub-title
080300            SET publication-found TO TRUE
080400     END-SEARCH.
080500 071000-end-find-publication.
080600     EXIT.
080700
080800*----------------------------------------------------------------
080900* APPLY PRINT JOB - PRESS PRINT-VALIDATION RULE, VALIDATIONS RUN
081000* IN THE ORDER SET OUT IN THE PRINT SHOP'S PRINT-VALIDATION RULE.
081100*
081200* FIVE GATES, CHECKED IN THIS ORDER, REJECT ON THE FIRST MISS:
081300*   1) MACHINE AND PUBLICATION MUST BOTH BE ON FILE.
081400*   2) A COLOR JOB CANNOT RUN ON A BLACK-AND-WHITE-ONLY PRESS.
081500*   3) THE PRESS MUST HAVE SOME PAPER LOADED AT ALL.
081600*   4) THE LOADED PAPER'S SIZE MUST MATCH THE TITLE'S PAGE SIZE.
081700*   5) THERE MUST BE ENOUGH SHEETS LOADED TO COVER PAGE-COUNT
081800*      TIMES COPIES REQUESTED.
081900* ONLY WHEN ALL FIVE CLEAR DOES THE SHEET COUNT GET DEBITED FROM
082000* THE PRESS AND THE PAGES-PRINTED TALLY GET CREDITED.
082100*----------------------------------------------------------------
082200 070000-begin-apply-print-job.
082300     MOVE job-machine-id TO ws-search-machine-id
082400     PERFORM 061000-begin-find-machine
082500        THRU 061000-end-find-machine
082600     MOVE job-pub-title TO ws-search-pub-title
082700     PERFORM 071000-begin-find-publication
082800        THRU 071000-end-find-publication
082900
083000*    GATE 1 - MACHINE AND TITLE BOTH ON FILE.
083100     IF machine-not-found OR publication-not-found
083200        DISPLAY "JOBFILE REJECT - PRINT JOB, MACHINE OR TITLE "
083300                "NOT ON FILE [" job-machine-id "] ["
083400                job-pub-title "]"
083500     ELSE
083600*       GATE 2 - COLOR REQUEST AGAINST A BLACK-AND-WHITE PRESS.
083700        IF job-use-color = "Y" AND mch-color-flag(idx-mch) = "N"
083800           DISPLAY "JOBFILE REJECT - COLOR REQUESTED, MACHINE "
083900                   mch-id(idx-mch) " IS BLACK AND WHITE ONLY"
084000        ELSE
084100*          GATE 3 - ANY PAPER LOADED AT ALL.
084200           IF mch-loaded-pap-type(idx-mch) = SPACE
084300              DISPLAY "JOBFILE REJECT - NO PAPER LOADED ON "
084400                      "MACHINE " mch-id(idx-mch)
084500           ELSE
084600*             GATE 4 - LOADED SIZE MATCHES THE TITLE'S SIZE.
084700              IF mch-loaded-pap-size(idx-mch) NOT =
084800                 pub-page-size(idx-pub-cat)
084900                 DISPLAY "JOBFILE REJECT - PAPER SIZE MISMATCH, "
085000                         "MACHINE " mch-id(idx-mch)
085100              ELSE
085200*                GATE 5 - ENOUGH SHEETS LOADED FOR THE WHOLE JOB.
085300                 COMPUTE ws-sheets-needed =
085400                         pub-page-count(idx-pub-cat) * job-copies
085500                 IF ws-sheets-needed > mch-current-load(idx-mch)
085600                    DISPLAY "JOBFILE REJECT - NOT ENOUGH PAPER "
085700                            "LOADED, MACHINE " mch-id(idx-mch)
085800                 ELSE
085900*                   ALL FIVE GATES CLEARED -- DEBIT THE SHEETS
086000*                   USED AND CREDIT THE PRESS'S RUNNING PAGE
086100*                   COUNT.
086200                    SUBTRACT ws-sheets-needed
086300                      FROM mch-current-load(idx-mch)
086400                    ADD ws-sheets-needed
086500                      TO mch-pages-printed(idx-mch)
086600                 END-IF
086700              END-IF
086800           END-IF
086900        END-IF
087000     END-IF.
087100 070000-end-apply-print-job.
087200     EXIT.
087300
087400*----------------------------------------------------------------
087500* APPLY SALE - COUNTER SALE PRICE AND REVENUE POSTING RULE.
087600*
087700* STARTS FROM PUBCAT'S BASE PRICE.  IF THE COPIES SOLD ON THIS
087800* ONE TRANSACTION EXCEED THE CONFIGURED BULK THRESHOLD
087900* (WS-CFG-DISCOUNT-COPY-THRESHOLD, PS-0389) THE PER-COPY PRICE IS
088000* RECOMPUTED AT THE CONFIGURED DISCOUNT PERCENTAGE BEFORE IT IS
088100* EXTENDED BY THE QUANTITY -- THE DISCOUNT APPLIES TO THE WHOLE
088200* SALE, NOT JUST THE COPIES OVER THE THRESHOLD.  REVENUE AND THE
088300* CATALOG'S SOLD-COPIES TALLY ARE BOTH POSTED IN THE SAME PASS.
088400*----------------------------------------------------------------
088500 080000-begin-apply-sale.
088600     MOVE sal-pub-title TO ws-search-pub-title
088700     PERFORM 071000-begin-find-publication
088800        THRU 071000-end-find-publication
088900
089000*    TITLE MUST BE ON FILE OR THERE IS NO PRICE TO SELL IT AT.
089100     IF publication-not-found
089200        DISPLAY "JOBFILE REJECT - SALE, TITLE NOT ON FILE ["
089300                sal-pub-title "]"
089400     ELSE
089500*       START FROM THE CATALOG BASE PRICE, THEN APPLY THE BULK
089600*       DISCOUNT IF THIS SALE QUALIFIES.
089700        MOVE pub-base-price(idx-pub-cat)
089800          TO ws-sale-per-copy-price
089900        IF sal-copies > ws-cfg-discount-copy-threshold
090000           COMPUTE ws-sale-per-copy-price ROUNDED =
090100                   pub-base-price(idx-pub-cat) *
090200                   (1 - ws-cfg-discount-pct)
090300        END-IF
090400*       EXTEND BY QUANTITY AND POST TO REVENUE AND TO THE
090500*       CATALOG'S SOLD-COPIES TALLY -- THE TALLY IS WHAT THE
090600*       FINANCIAL REPORT'S PUBLICATIONS-SOLD SECTION PRINTS.
090700        COMPUTE ws-sale-total-price ROUNDED =
090800                ws-sale-per-copy-price * sal-copies
090900        ADD ws-sale-total-price TO ws-tot-revenue
091000        ADD sal-copies TO pub-sold-copies(idx-pub-cat)
091100     END-IF.
091200 080000-end-apply-sale.
091300     EXIT.
091400
091500*----------------------------------------------------------------
091600* CALC EXPENSES - RECOMPUTED IN FULL, NEVER CARRIED FORWARD.
091700*
091800* TOTAL EXPENSES IS TWO PIECES, ADDED TOGETHER AT THE BOTTOM OF
091900* THIS PARAGRAPH: EVERY EMPLOYEE'S CALCULATED SALARY, AND THE
092000* CURRENT VALUE OF WHATEVER PAPER STOCK IS STILL ON HAND.  BOTH
092100* ARE RUN FRESH EVERY NIGHT OFF THIS RUN'S TABLES -- THERE IS NO
092200* PRIOR-RUN EXPENSE FIGURE ANYWHERE IN THIS PROGRAM TO ROLL
092300* FORWARD.  THIS PARAGRAPH RUNS ONLY AFTER ALL SALES ARE POSTED
092400* (SEE MAIN-PARAGRAPH'S STEP 4 COMMENT AND PS-0647) BECAUSE THE
092500* MANAGER BONUS AT 091000 NEEDS WS-TOT-REVENUE TO BE FINAL.
092600*----------------------------------------------------------------
092700 090000-begin-calc-expenses.
092800     MOVE ZEROES TO ws-tot-salaries ws-tot-paper-value
092900
093000*    ROLL UP SALARIES, ONE EMPLOYEE AT A TIME.
093100     PERFORM 091000-begin-calc-salary
093200        THRU 091000-end-calc-salary
093300     VARYING idx-emp-mst FROM cte-01 BY cte-01
093400       UNTIL idx-emp-mst > ws-emp-mst-cnt
093500
093600*    ROLL UP PAPER-ON-HAND VALUE, ONE STOCK LINE AT A TIME.
093700     PERFORM 092000-begin-value-paper
093800        THRU 092000-end-value-paper
093900     VARYING idx-pap-inv FROM cte-01 BY cte-01
094000       UNTIL idx-pap-inv > ws-pap-inv-cnt
094100
094200*    EXPENSES IS SALARIES PLUS PAPER VALUE, NOTHING ELSE.
094300     ADD ws-tot-salaries ws-tot-paper-value
094400       GIVING ws-tot-expenses.
094500 090000-end-calc-expenses.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900* CALC SALARY - EMPLOYEE / OPERATOR / MANAGER RULE.  THE BONUS
095000* ONLY QUALIFIES WHEN REVENUE IS STRICTLY OVER THE THRESHOLD.
095100*
095200* "STRICTLY OVER" MEANS REVENUE EQUAL TO THE THRESHOLD DOES NOT
095300* QUALIFY -- ONLY GREATER THAN.  OPERATORS (EMP-ROLE NOT "M")
095400* NEVER GO THROUGH THE BONUS TEST AT ALL, THEY ALWAYS DRAW BASE
095500* SALARY STRAIGHT ACROSS.
095600*----------------------------------------------------------------
095700 091000-begin-calc-salary.
095800*    MANAGER, AND REVENUE CLEARED THE BONUS THRESHOLD -- BASE
095900*    SALARY PLUS BASE SALARY TIMES THE EMPLOYEE'S OWN BONUS
096000*    PERCENTAGE (EACH MANAGER CAN CARRY A DIFFERENT RATE).
096100     IF emp-role(idx-emp-mst) = "M" AND
096200        ws-tot-revenue > ws-cfg-manager-rev-threshold
096300        COMPUTE emp-calc-salary(idx-emp-mst) ROUNDED =
096400                emp-base-salary(idx-emp-mst) +
096500               (emp-base-salary(idx-emp-mst) *
096600                emp-bonus-pct(idx-emp-mst))
096700     ELSE
096800*       OPERATOR, OR A MANAGER WHO DID NOT CLEAR THE THRESHOLD --
096900*       STRAIGHT BASE SALARY, NO BONUS.
097000        MOVE emp-base-salary(idx-emp-mst)
097100          TO emp-calc-salary(idx-emp-mst)
097200     END-IF
097300
097400*    ROLL THIS EMPLOYEE'S FINAL FIGURE INTO THE RUNNING TOTAL.
097500     ADD emp-calc-salary(idx-emp-mst) TO ws-tot-salaries.
097600 091000-end-calc-salary.
097700     EXIT.
097800
097900*----------------------------------------------------------------
098000* VALUE PAPER - ONE INVENTORY LINE'S WORTH AT CURRENT SHEET
098100* PRICE, ADDED INTO THE PAPER-VALUE SIDE OF TOTAL EXPENSES.
098200*
098300* A PRICE-TYPE-UNKNOWN STOCK LINE IS LOGGED AND SKIPPED -- IT
098400* CONTRIBUTES NOTHING TO WS-TOT-PAPER-VALUE RATHER THAN BLOWING
098500* UP THE COMPUTE WITH A ZERO SHEET PRICE TREATED AS A REAL VALUE.
098600*----------------------------------------------------------------
098700 092000-begin-value-paper.
098800*    PRICE THIS STOCK LINE'S SHEET PRICE FIRST.
098900     PERFORM 065000-begin-calc-sheet-price
099000        THRU 065000-end-calc-sheet-price
099100
099200     IF price-type-unknown
099300        DISPLAY "PAPERINV REJECT - UNKNOWN STOCK TYPE ["
099400                pap-type(idx-pap-inv) "], NOT VALUED"
099500     ELSE
099600*       EXTEND THE SHEET PRICE BY QUANTITY ON HAND AND ADD INTO
099700*       THE RUNNING PAPER-VALUE TOTAL -- ROUNDED TO THE PENNY
099800*       HERE, NOT BEFORE.
099900        COMPUTE ws-tot-paper-value ROUNDED =
100000                ws-tot-paper-value +
100100               (ws-sheet-price-wrk * pap-quantity(idx-pap-inv))
100200     END-IF.
100300 092000-end-value-paper.
100400     EXIT.
100500
100600*----------------------------------------------------------------
100700* CALC SHEET PRICE - PAPER PRICING RULE.  A5 BASE PRICE COMPOUNDED
100800* BY THE SIZE-INCREASE PERCENTAGE, ONE STEP PER SIZE ABOVE A5.
100900* NO ROUNDING UNTIL THE PRICE IS LATER EXTENDED BY A QUANTITY.
101000*
101100* THE FIVE POSTER SIZE STEPS (PS-0210) ARE A5, A4, A3, A2, A1,
101200* EACH ONE STEP BIGGER THAN THE LAST.  A5 STOCK IS PRICED AT ITS
101300* CFGPRM BASE PRICE FLAT.  EVERY SIZE ABOVE A5 COMPOUNDS THE
101400* PRICE BY THE CONFIGURED SIZE-INCREASE PERCENTAGE ONE MORE TIME
101500* THAN THE SIZE BELOW IT -- A4 COMPOUNDS ONCE, A3 TWICE, A2
101600* THREE TIMES, A1 FOUR TIMES.  WS-SHEET-PRICE-WRK IS CARRIED AT
101700* FOUR DECIMAL PLACES THROUGH THE COMPOUNDING SO ROUNDING ERROR
101800* DOES NOT STACK UP OVER FOUR STEPS -- THE ROUNDING HAPPENS ONLY
101900* WHEN THE PRICE IS LATER EXTENDED BY A QUANTITY AT 092000/080000.
102000*----------------------------------------------------------------
102100 065000-begin-calc-sheet-price.
102200*    LOOK UP THE A5 BASE PRICE FOR THIS STOCK'S TYPE.  AN
102300*    UNRECOGNIZED TYPE CODE SETS PRICE-TYPE-UNKNOWN AND LEAVES
102400*    THE SHEET PRICE AT ZERO -- THE CALLER DECIDES WHAT TO DO
102500*    WITH A ZERO-PRICED, UNKNOWN-TYPE LINE.
102600     SET price-type-unknown TO FALSE
102700     EVALUATE pap-type(idx-pap-inv)
102800        WHEN "P"
102900           MOVE ws-cfg-base-price-plain-a5   TO ws-sheet-price-wrk
103000        WHEN "G"
103100           MOVE ws-cfg-base-price-glossy-a5  TO ws-sheet-price-wrk
103200        WHEN "N"
103300           MOVE ws-cfg-base-price-newsprnt-a5
103400             TO ws-sheet-price-wrk
103500        WHEN OTHER
103600           SET price-type-unknown TO TRUE
103700           MOVE ZEROES TO ws-sheet-price-wrk
103800     END-EVALUATE
103900
104000*    IF THE TYPE WAS RECOGNIZED, WORK OUT HOW MANY SIZE STEPS
104100*    ABOVE A5 THIS STOCK SITS, THEN COMPOUND THE PRICE THAT
104200*    MANY TIMES.  A5 ITSELF HAS A SIZE INDEX OF ZERO, SO THE
104300*    COMPOUNDING LOOP BELOW SIMPLY DOES NOT EXECUTE FOR IT.
104400     IF NOT price-type-unknown
104500        PERFORM 066000-begin-calc-size-index
104600           THRU 066000-end-calc-size-index
104700
104800        PERFORM 067000-begin-compound-price
104900           THRU 067000-end-compound-price
105000        VARYING ws-size-step-cnt FROM cte-01 BY cte-01
105100          UNTIL ws-size-step-cnt > ws-size-index
105200     END-IF.
105300 065000-end-calc-sheet-price.
105400     EXIT.
105500
105600*----------------------------------------------------------------
105700* CALC SIZE INDEX - MAPS THE TWO-CHARACTER PAGE-SIZE CODE TO A
105800* STEP COUNT 0-4.  NESTED IF RATHER THAN EVALUATE BECAUSE THAT
105900* IS HOW THE SHOP HAS ALWAYS CODED A SHORT ORDERED RANKING LIKE
106000* THIS ONE -- EVALUATE WOULD WORK JUST AS WELL BUT WOULD NOT
106100* MATCH THE REST OF THE PROGRAM'S STYLE FOR A FIVE-WAY RANK TEST.
106200*----------------------------------------------------------------
106300 066000-begin-calc-size-index.
106400     IF pap-page-size(idx-pap-inv) = "A5"
106500        MOVE 0 TO ws-size-index
106600     ELSE
106700        IF pap-page-size(idx-pap-inv) = "A4"
106800           MOVE 1 TO ws-size-index
106900        ELSE
107000           IF pap-page-size(idx-pap-inv) = "A3"
107100              MOVE 2 TO ws-size-index
107200           ELSE
107300              IF pap-page-size(idx-pap-inv) = "A2"
107400                 MOVE 3 TO ws-size-index
107500              ELSE
107600                 MOVE 4 TO ws-size-index
107700              END-IF
107800           END-IF
107900        END-IF
108000     END-IF.
108100 066000-end-calc-size-index.
108200     EXIT.
108300
108400*----------------------------------------------------------------
108500* COMPOUND PRICE - ONE STEP OF THE COMPOUNDING LOOP.  CALLED
108600* ONCE PER SIZE STEP BY THE VARYING CLAUSE BACK AT 065000, SO
108700* THIS PARAGRAPH ITSELF ONLY EVER DOES ONE MULTIPLY.
108800*----------------------------------------------------------------
108900 067000-begin-compound-price.
109000     COMPUTE ws-sheet-price-wrk =
109100             ws-sheet-price-wrk *
109200            (1 + ws-cfg-size-increase-pct).
109300 067000-end-compound-price.
109400     EXIT.
109500
109600*----------------------------------------------------------------
109700* SAVE REPORT - FINANCIAL REPORT WRITE RULE.  LAYOUT IS FIXED BY
109800* THE AUDITORS, DO NOT REORDER THE LINES WITHOUT CHECKING WITH
109900* THEM FIRST (SEE PS-0118).
110000*
110100* THE REPORT IS WRITTEN AS PLAIN TEXT, EVERY LINE BUILT WITH A
110200* STRING INTO FINRPT-LINE, NOT A PRINTER FD WITH A LINAGE CLAUSE
110300* -- THE AUDITORS READ THIS FILE BACK WITH A PLAIN EDITOR, AND
110400* FINRPTRD (A SEPARATE PROGRAM) RE-PARSES IT LINE BY LINE TO
110500* REBUILD THE TOTALS FOR THEIR CHECK RUN, SO THE EXACT WORDING
110600* OF EACH LABEL LINE ("Total Revenue: ", "Total Expenses: ",
110700* THE "--- Publications Sold ---" HEADER AND THE "(Copies: n)"
110800* TRAILER) MUST NOT CHANGE WITHOUT CHANGING FINRPTRD TO MATCH.
110900*----------------------------------------------------------------
111000 100000-begin-save-report.
111100*    NET PROFIT IS REVENUE LESS EXPENSES, COMPUTED ONCE HERE FOR
111200*    THE REPORT -- IT IS NOT CARRIED IN WORKING STORAGE ANYWHERE
111300*    ELSE IN THE PROGRAM.
111400     COMPUTE ws-net-profit = ws-tot-revenue - ws-tot-expenses
111500
111600     OPEN OUTPUT finrpt-file
111700
111800*    TITLE BLOCK.
111900     MOVE "--- Printing House Financial Report ---"
112000       TO finrpt-line
112100     WRITE finrpt-line
112200
112300     MOVE "Name: Bluefield Press" TO finrpt-line
112400     WRITE finrpt-line
112500
112600     MOVE SPACES TO finrpt-line
112700     WRITE finrpt-line
112800
112900*    REVENUE, EXPENSE AND PROFIT LINES -- EACH AMOUNT IS EDITED
113000*    TO SIGNED PICTURE -(8)9.99 BEFORE IT GOES INTO THE STRING,
113100*    WHICH IS THE SAME EDITED TEXT FORMAT FINRPTRD'S 210000
113200*    PARAGRAPH SPLITS BACK APART ON THE DECIMAL POINT.
113300     MOVE ws-tot-revenue TO ws-ed-revenue
113400     MOVE SPACES TO finrpt-line
113500     STRING "Total Revenue: " DELIMITED BY SIZE
113600            ws-ed-revenue     DELIMITED BY SIZE
113700            INTO finrpt-line
113800     WRITE finrpt-line
113900
114000     MOVE ws-tot-expenses TO ws-ed-expenses
114100     MOVE SPACES TO finrpt-line
114200     STRING "Total Expenses: " DELIMITED BY SIZE
114300            ws-ed-expenses     DELIMITED BY SIZE
114400            INTO finrpt-line
114500     WRITE finrpt-line
114600
114700     MOVE ws-net-profit TO ws-ed-profit
114800     MOVE SPACES TO finrpt-line
114900     STRING "Net Profit: " DELIMITED BY SIZE
115000            ws-ed-profit  DELIMITED BY SIZE
115100            INTO finrpt-line
115200     WRITE finrpt-line
115300
115400     MOVE SPACES TO finrpt-line
115500     WRITE finrpt-line
115600
115700*    PUBLICATIONS-SOLD SECTION -- ONE LINE PER TITLE THAT SOLD AT
115800*    LEAST ONE COPY THIS RUN, IN CATALOG ORDER, NOT SORTED BY
115900*    COPIES OR TITLE.
116000     MOVE "--- Publications Sold ---" TO finrpt-line
116100     WRITE finrpt-line
116200
116300     PERFORM 101000-begin-write-sale-line
116400        THRU 101000-end-write-sale-line
116500     VARYING idx-pub-cat FROM cte-01 BY cte-01
116600       UNTIL idx-pub-cat > ws-pub-cat-cnt
116700
116800*    IF NOT ONE TITLE SOLD A SINGLE COPY ALL NIGHT, SAY SO --
116900*    THE AUDITORS ASKED FOR AN EXPLICIT LINE HERE RATHER THAN AN
117000*    EMPTY SECTION THAT LOOKS LIKE THE REPORT WAS CUT SHORT.
117100     IF NOT any-sales-recorded
117200        MOVE "No sales recorded." TO finrpt-line
117300        WRITE finrpt-line
117400     END-IF
117500
117600     CLOSE finrpt-file
117700     DISPLAY "FINRPT WRITTEN.".
117800 100000-end-save-report.
117900     EXIT.
118000
118100*----------------------------------------------------------------
118200* WRITE SALE LINE - ONE CATALOG ROW, CALLED ONCE PER TITLE BY THE
118300* VARYING PERFORM BACK AT 100000.  A TITLE WITH ZERO SOLD COPIES
118400* WRITES NOTHING AT ALL, IT IS SIMPLY SKIPPED.
118500*----------------------------------------------------------------
118600 101000-begin-write-sale-line.
118700     IF pub-sold-copies(idx-pub-cat) > 0
118800*       AT LEAST ONE TITLE SOLD -- FLIP THE ANY-SALES-RECORDED
118900*       SWITCH SO 100000 KNOWS NOT TO PRINT THE "NO SALES"
119000*       FALLBACK LINE, THEN BUILD AND WRITE THIS TITLE'S LINE.
119100        SET any-sales-recorded TO TRUE
119200        MOVE pub-sold-copies(idx-pub-cat) TO ws-ed-copies
119300        MOVE SPACES TO finrpt-line
119400        STRING pub-title(idx-pub-cat) DELIMITED BY SIZE
119500               " (Copies: "          DELIMITED BY SIZE
119600               ws-ed-copies          DELIMITED BY SIZE
119700               ")"                   DELIMITED BY SIZE
119800               INTO finrpt-line
119900        WRITE finrpt-line
120000     END-IF.
120100 101000-end-write-sale-line.
120200     EXIT.
120300
120400*----------------------------------------------------------------
120500* OPERATIONS NOTES, ADDED OVER THE YEARS FOR WHOEVER IS ON CALL
120600* THE NIGHT THIS RUN MISBEHAVES.  NONE OF THIS IS PART OF ANY
120700* RULE, IT IS JUST WHAT TENDS TO TRIP PEOPLE UP.
120800*
120900* IF THE CONSOLE SHOWS A LONG STRING OF "JOBFILE REJECT - LOAD
121000* MISMATCH" LINES FOR THE SAME MACHINE, NINE TIMES OUT OF TEN
121100* THE SHIFT SUPERVISOR FORGOT TO KEY A RUN-OUT TRANSACTION BEFORE
121200* SWITCHING A PRESS OVER TO A NEW STOCK TYPE -- THE PRESS IS
121300* STILL SHOWING THE OLD LOAD IN MACHFILE FROM THE PRIOR NIGHT.
121400* THAT IS A DATA PROBLEM ON THE MACHFILE SIDE, NOT A BUG IN
121500* 060000'S MISMATCH TEST.
121600*
121700* IF FINRPT COMES OUT WITH A "No sales recorded." LINE BUT THE
121800* SHOP KNOWS SALES WERE RUNG UP AT THE COUNTER, CHECK THAT THE
121900* SALE TRANSACTIONS ON JOBFILE CARRY TRAN CODE "S" AND THAT THE
122000* TITLE SPELLING MATCHES PUBCAT EXACTLY -- 071000'S SEARCH IS A
122100* STRAIGHT EQUALITY COMPARE, IT DOES NOT TRIM OR FOLD CASE.
122200*
122300* A MANAGER WHO SHOULD HAVE QUALIFIED FOR THE REVENUE BONUS BUT
122400* DID NOT GET ONE USUALLY MEANS WS-TOT-REVENUE LANDED EXACTLY ON
122500* THE CFGFILE THRESHOLD, NOT OVER IT -- SEE THE "STRICTLY OVER"
122600* NOTE AT 091000.  THIS HAS COME UP BEFORE AND IT IS NOT A BUG.
122700*
122800* "PAPERINV REJECT - UNKNOWN STOCK TYPE" MEANS SOMEONE KEYED A
122900* TYPE CODE ON PAPERINV OTHER THAN "P", "G" OR "N" -- CHECK THE
123000* MASTER FILE ENTRY BEFORE ASSUMING 065000 HAS A BAD TYPE TABLE,
123100* THE THREE CODES HAVE NOT CHANGED SINCE THE ORIGINAL PS-0118
123200* LAYOUT.
123300*
123400* IF A PRESS REPORTEDLY LOADED FULL COMES BACK "LOAD EXCEEDS
123500* CAPACITY" ON WHAT LOOKS LIKE A SMALL TOP-OFF, REMEMBER
123600* MCH-CURRENT-LOAD IS NEVER RESET TO ZERO BY THIS PROGRAM -- IT
123700* ONLY GOES DOWN WHEN A PRINT JOB CONSUMES SHEETS.  A PRESS THAT
123800* SAT IDLE FOR SEVERAL NIGHTS WILL STILL BE CARRYING WHATEVER
123900* LOAD IT HAD LAST, SO A "TOP-OFF" ON AN ALREADY-FULL PRESS IS
124000* EXACTLY WHAT SHOULD BE REJECTED.
124100*
124200* THE EMPFILE NON-ALPHA NAME WARNING (031000) HAS TRIPPED ON
124300* HYPHENATED AND APOSTROPHE'D SURNAMES MORE THAN ONCE.  THAT IS
124400* A KNOWN GAP IN SHOP-ALPHA-CHARS, NOT A DATA ERROR -- THE CLASS
124500* ONLY ADMITS A THROUGH Z, UPPER AND LOWER, AND SPACE.  PAYROLL
124600* HAS BEEN TOLD AND HAS NOT ASKED FOR IT TO BE WIDENED.
124700*
124800* A TITLE THAT SHOWS UP TWICE IN THE PUBLICATIONS-SOLD SECTION
124900* OF FINRPT USUALLY MEANS THE SAME TITLE TEXT WAS LOADED AS TWO
125000* SEPARATE PUBCAT ROWS WITH DIFFERENT PAGE-COUNT OR SIZE (FOR
125100* EXAMPLE A PAPERBACK AND A HARDCOVER PRINTING OF THE SAME
125200* BOOK) -- PUB-TITLE IS NOT ENFORCED UNIQUE ACROSS THE CATALOG,
125300* ONLY WITHIN WHAT 071000'S SEARCH WILL MATCH FIRST FOR A
125400* COUNTER SALE OR PRINT JOB.  THE REPORT WILL SHOW BOTH ROWS
125500* SEPARATELY IF BOTH SOLD COPIES.
125600*
125700* A SALE OR PRINT JOB AGAINST A TITLE THAT HAS TWO PUBCAT ROWS
125800* WITH THE SAME TITLE TEXT WILL ALWAYS HIT WHICHEVER ROW LOADED
125900* FIRST, BECAUSE 071000'S SEARCH STOPS AT THE FIRST MATCH.  IF
126000* THE SHOP EVER NEEDS TO TELL TWO SAME-TITLE EDITIONS APART AT
126100* THE COUNTER, PUBCAT NEEDS A SEPARATE KEY FIELD -- TITLE TEXT
126200* ALONE IS NOT ENOUGH, AND THAT IS A CATALOG LAYOUT CHANGE, NOT
126300* SOMETHING THIS PROGRAM CAN PAPER OVER.
126400*
126500* ONE MORE THING THAT COMES UP AT QUARTER END -- A MANAGER WHO
126600* ASKS WHY THEIR BONUS CAME OUT LOWER THAN A COWORKER'S ON WHAT
126700* LOOKS LIKE A SIMILAR REVENUE NUMBER SHOULD BE POINTED AT
126800* 091000'S "STRICTLY GREATER THAN" TEST AGAINST
126900* WS-CFG-MANAGER-REV-THRESHOLD.  A MANAGER WHOSE ASSIGNED-TO
127000* REVENUE LANDS EXACTLY ON THE THRESHOLD, NOT OVER IT, EARNS NO
127100* BONUS THAT RUN.  THAT HAS ALWAYS BEEN THE RULE, NOT A RECENT
127200* CHANGE, AND IT HAS BEEN QUESTIONED BY AT LEAST THREE DIFFERENT
127300* MANAGERS OVER THE YEARS.
127400*
127500* LAST ITEM -- IF FINRPTRD EVER COMES BACK WITH A REVENUE OR
127600* EXPENSE FIGURE OF ZERO WHILE THIS PROGRAM'S OWN CONSOLE LOG
127700* SHOWS A NON-ZERO TOTAL, THAT IS NOT A BUG IN THIS PROGRAM.
127800* FINRPTRD RE-DERIVES ITS FIGURES FROM THE PRINTED REPORT TEXT,
127900* NOT FROM ANYTHING IN WORKING STORAGE HERE -- SEE FINRPTRD'S OWN
128000* OPERATIONS NOTES FOR WHAT TO CHECK ON THAT SIDE FIRST.
128100*----------------------------------------------------------------
128200 END PROGRAM PRTHSERN.
