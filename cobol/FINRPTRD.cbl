000100******************************************************************
000200*                                                                *
000300* PROGRAM:  FINRPTRD                                             *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Financial Report Re-Load -- *
000600*                    re-reads a FINRPT text file previously       *
000700*                    written by PRTHSERN and builds the totals    *
000800*                    and the per-title copies-sold table back up   *
000900*                    into working storage for the auditors'        *
001000*                    verification run.                             *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*                                                                *
001400* CHANGE ACTIVITY :                                              *
001500*                                                                *
001600*   DATE-WRITTEN = 03/01/1991                                    *
001700*                                                                *
001800*   DATE     INIT  TICKET    REMARKS                             *
001900*   -------- ----  --------  -------------------------------    *
002000*   03/01/91  RDM   PS-0221  ORIGINAL RE-LOAD, AUDITORS WANTED A  *
002100*                            WAY TO CHECK LAST NIGHT'S TOTALS     *
002200*                            WITHOUT RE-RUNNING THE WHOLE SHOP.   *
002300*   11/03/93  TLK   PS-0341  AMOUNT FIELDS ON THE REPORT LINE ARE *
002400*                            SIGNED EDITED TEXT, ADDED THE SPLIT  *
002500*                            ON THE DECIMAL POINT TO PARSE THEM    *
002600*                            BACK INTO S9(9)V99.                  *
002700*   09/14/98  TLK   PS-0509  Y2K REVIEW - NO DATE FIELDS READ OR  *
002800*                            WRITTEN, NO CHANGE REQUIRED.         *
002900*   04/02/01  BGH   PS-0592  RAISED THE SALES TABLE LIMIT TO 500  *
003000*                            TO MATCH RPTWRK.                     *
003100*   06/09/05  BGH   PS-0598  210000 WAS UNSTRINGING WS-AMT-INT-   *
003200*                            TEXT INTO ITSELF, CLOBBERING THE     *
003300*                            DECIMAL DIGITS BEFORE THE SECOND     *
003400*                            DESTINATION WAS FILLED -- CENTS CAME *
003500*                            BACK "00" EVERY RUN.  SPLIT OFF A    *
003600*                            WS-AMT-SPLIT-TEXT SCRATCH FIELD SO   *
003700*                            THE SOURCE AND BOTH DESTINATIONS ARE *
003800*                            NO LONGER THE SAME FIELD.            *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. FINRPTRD.
004300 AUTHOR. R D MERCER.
004400 INSTALLATION. BLUEFIELD PRESS - DATA PROCESSING.
004500 DATE-WRITTEN. 03/01/1991.
004600 DATE-COMPILED.
004700 SECURITY.  UNCLASSIFIED - INTERNAL SHOP USE ONLY.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS shop-numeric-chars IS "0" THRU "9"
005400     UPSI-0 ON  STATUS IS ws-rerun-switch-on
005500            OFF STATUS IS ws-rerun-switch-off.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT finrpt-file ASSIGN TO FINRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS fs-finrpt-file.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  finrpt-file
006600     LABEL RECORD IS OMITTED
006700     RECORD CONTAINS 80 CHARACTERS.
006800 01  finrpt-line                       PIC X(80).
006900
007000 WORKING-STORAGE SECTION.
007100 77  fs-finrpt-file                    PIC 9(02) VALUE ZEROES.
007200
007300 78  cte-01                                      VALUE 01.
007400 78  cte-100                                     VALUE 100.
007500
007600     COPY RPTWRK.
007700
007800 01  ws-eof-switch                     PIC X(01) VALUE "N".
007900     88  eof-finrpt                              VALUE "Y".
008000 01  ws-section-switch                 PIC X(01) VALUE "N".
008100     88  in-sales-section                        VALUE "Y".
008200
008300* Break the 80-byte input line down three different ways --
008400* once as a plain character table for the label scan, once as
008500* the amount line with its fixed "Total xxxxx: " label, and
008600* once as the sale-detail line with its "(Copies: " marker.
008700 01  ws-line-buffer.
008800     03  ws-line-text                  PIC X(80).
008900 01  ws-line-char-view REDEFINES ws-line-buffer.
009000     03  ws-line-char                  PIC X(01)  OCCURS 80 TIMES.
009100 01  ws-line-revenue-view REDEFINES ws-line-buffer.
009200     03  ws-rev-label                  PIC X(15).
009300     03  ws-rev-amount-text            PIC X(65).
009400 01  ws-line-expense-view REDEFINES ws-line-buffer.
009500     03  ws-exp-label                  PIC X(16).
009600     03  ws-exp-amount-text            PIC X(64).
009700
009800* Working fields for splitting a signed edited amount on its
009900* decimal point and folding the two halves back into S9(9)V99.
010000 01  ws-amount-parse.
010100     03  ws-amt-split-text             PIC X(20) VALUE SPACES.
010200     03  ws-amt-sign-char              PIC X(01) VALUE SPACE.
010300     03  ws-amt-int-text               PIC X(20) VALUE SPACES.
010400     03  ws-amt-dec-text               PIC X(02) VALUE SPACES.
010500     03  ws-amt-int-value              PIC 9(09) COMP VALUE ZERO.
010600     03  ws-amt-dec-value              PIC 9(02) COMP VALUE ZERO.
010700     03  ws-amt-result                 PIC S9(9)V99 VALUE ZEROES.
010800     03  FILLER                        PIC X(03).
010900
011000* Working fields for splitting a sale-detail line on its
011100* "(Copies: " marker and trailing close-parenthesis.
011200 01  ws-sale-parse.
011300     03  ws-sale-title-text            PIC X(30) VALUE SPACES.
011400     03  ws-sale-copies-text           PIC X(10) VALUE SPACES.
011500     03  ws-sale-trailer-text          PIC X(40) VALUE SPACES.
011600     03  FILLER                        PIC X(03).
011700
011800 PROCEDURE DIVISION.
011900*----------------------------------------------------------------
012000* GENERAL PROCESSING NOTES.
012100*
012200* THIS PROGRAM IS THE AUDITORS' CHECK RUN, NOT A SEPARATE BATCH
012300* CYCLE.  IT DOES NOT OPEN ANY OF THE MASTER FILES PRTHSERN READS
012400* AND IT DOES NOT RECALCULATE A SINGLE FIGURE -- IT ONLY RE-READS
012500* THE PLAIN-TEXT REPORT PRTHSERN ALREADY WROTE AND RE-DERIVES THE
012600* TOTALS AND THE SALE TABLE FROM WHAT IS PRINTED ON THE PAGE.  IF
012700* PRTHSERN'S REPORT LINE WORDING EVER CHANGES, THIS PROGRAM BREAKS
012800* SILENTLY -- IT WILL SIMPLY FAIL TO RECOGNIZE THE LABEL AND LEAVE
012900* THE FIGURE AT ZERO, IT WILL NOT ABEND.  THAT IS WHY THE LABEL
013000* TEXT AT 200000 IS TREATED AS FIXED CONTRACT TEXT AND IS NEVER TO
013100* BE CHANGED ON EITHER SIDE WITHOUT CHANGING BOTH PROGRAMS IN THE
013200* SAME RELEASE.
013300*
013400* THE UPSI-0 RERUN SWITCH IS DECLARED IN SPECIAL-NAMES FOR
013500* CONSISTENCY WITH PRTHSERN'S JOB DECK BUT IS NOT TESTED ANYWHERE
013600* IN THIS PROGRAM.  THIS RUN IS READ-ONLY AGAINST FINRPT AND HAS
013700* NOTHING TO CHECKPOINT OR RERUN FROM -- IT MAY SIMPLY BE
013800* RESUBMITTED.
013900*
014000* ALL COUNTING AND TOTALING IN THIS PROGRAM IS DRIVEN OFF THE
014100* REPORT TEXT ALONE.  THERE IS NO CROSS-CHECK AGAINST THE ORIGINAL
014200* MASTER FILES HERE -- IF PRTHSERN'S OWN ARITHMETIC WAS WRONG THIS
014300* PROGRAM WILL FAITHFULLY RE-DERIVE THE SAME WRONG FIGURE.  WHAT
014400* THIS RUN CATCHES IS A REPORT THAT GOT GARBLED OR TRUNCATED IN
014500* TRANSIT, NOT A BAD FORMULA UPSTREAM.
014600*----------------------------------------------------------------
014700 main-paragraph.
014800*----------------------------------------------------------------
014900* MAIN-PARAGRAPH DRIVES THE WHOLE RUN.  ZERO THE ACCUMULATORS,
015000* OPEN THE REPORT FOR INPUT, READ IT TO END OF FILE ONE LINE AT A
015100* TIME, CLOSE IT, AND TELL THE CONSOLE HOW MANY SALE LINES CAME
015200* BACK.  THERE IS NO SORT AND NO SECOND PASS -- ONE READ LOOP DOES
015300* THE WHOLE JOB.
015400*----------------------------------------------------------------
015500*    STEP 1 - CLEAR THE ACCUMULATORS BEFORE THE FIRST READ.
015600     MOVE ZEROES TO rpt-total-revenue rpt-total-expenses
015700     MOVE ZERO   TO rpt-sales-cnt
015800
015900*    STEP 2 - OPEN THE REPORT FILE PRTHSERN LEFT BEHIND.
016000     OPEN INPUT finrpt-file
016100
016200*    STEP 3 - READ AND CLASSIFY EVERY LINE UNTIL END OF FILE.
016300     PERFORM 100000-begin-read-finrpt
016400        THRU 100000-end-read-finrpt
016500       UNTIL eof-finrpt
016600
016700*    STEP 4 - CLOSE OUT AND TELL THE CONSOLE WHAT CAME BACK.
016800     CLOSE finrpt-file
016900
017000     DISPLAY "FINRPTRD COMPLETE, REVENUE AND EXPENSE TOTALS AND "
017100             rpt-sales-cnt " SALE LINES RE-LOADED."
017200     STOP RUN.
017300
017400*----------------------------------------------------------------
017500* READ FINRPT - ONE LINE AT A TIME, DISPATCHED BY ITS LEADING
017600* TEXT THE WAY THIS RE-LOAD ROUTINE ALWAYS HAS.
017700*
017800* EVERY LINE, NOT JUST THE AMOUNT LINES AND SALE LINES, PASSES
017900* THROUGH 200000 -- BLANK LINES AND REPORT HEADING LINES GO
018000* THROUGH THE SAME DISPATCH AND SIMPLY MATCH NONE OF THE THREE
018100* TESTS THERE, SO THEY FALL OUT WITHOUT ANY ACTION TAKEN.
018200*----------------------------------------------------------------
018300 100000-begin-read-finrpt.
018400*    READ ONE 80-BYTE LINE. AT END OF FILE SET THE SWITCH AND
018500*    STOP -- OTHERWISE HAND THE LINE TO THE CLASSIFIER BELOW.
018600     READ finrpt-file
018700         AT END
018800            SET eof-finrpt TO TRUE
018900         NOT AT END
019000            MOVE finrpt-line TO ws-line-text
019100            PERFORM 200000-begin-classify-line
019200               THRU 200000-end-classify-line
019300     END-READ.
019400 100000-end-read-finrpt.
019500     EXIT.
019600
019700*----------------------------------------------------------------
019800* CLASSIFY LINE - "Total Revenue: ", "Total Expenses: " AND THE
019900* "--- Publications Sold ---" HEADER SWITCH THE PARSER OVER TO
020000* SALE-DETAIL MODE FOR EVERY LINE THAT FOLLOWS IT.
020100*
020200* THE TWO LABEL TESTS AND THE SECTION-HEADER TEST ARE MUTUALLY
020300* EXCLUSIVE AND ARE CHECKED IN A FIXED ORDER EVERY TIME BECAUSE
020400* THE REPORT LAYOUT ITSELF IS FIXED -- REVENUE PRINTS BEFORE
020500* EXPENSES, EXPENSES PRINT BEFORE THE SALES HEADER, AND THE
020600* SALES HEADER PRINTS BEFORE ANY SALE-DETAIL LINE.  NONE OF THE
020700* FOUR KINDS OF LINE CAN BE MISTAKEN FOR ANOTHER BECAUSE EACH
020800* ONE'S LABEL TEXT IS UNIQUE WITHIN THE REPORT.
020900*
021000* THE IN-SALES-SECTION SWITCH IS ONE-WAY -- ONCE SET IT STAYS SET
021100* FOR THE REST OF THE FILE, WHICH IS CORRECT BECAUSE PRTHSERN
021200* NEVER WRITES THE SALES SECTION MORE THAN ONCE.
021300*----------------------------------------------------------------
021400 200000-begin-classify-line.
021500*    CHECK 1 - IS THIS THE REVENUE TOTAL LINE.
021600     IF ws-rev-label = "Total Revenue: "
021700        MOVE ws-rev-amount-text TO ws-amt-split-text
021800        PERFORM 210000-begin-parse-amount
021900           THRU 210000-end-parse-amount
022000        MOVE ws-amt-result TO rpt-total-revenue
022100*    CHECK 2 - IS THIS THE EXPENSE TOTAL LINE.
022200     ELSE
022300        IF ws-exp-label = "Total Expenses: "
022400           MOVE ws-exp-amount-text TO ws-amt-split-text
022500           PERFORM 210000-begin-parse-amount
022600              THRU 210000-end-parse-amount
022700           MOVE ws-amt-result TO rpt-total-expenses
022800*    CHECK 3 - IS THIS THE SALES SECTION HEADER LINE.
022900        ELSE
023000           IF ws-line-text(1:26) = "--- Publications Sold ---"
023100              SET in-sales-section TO TRUE
023200*    CHECK 4 - OTHERWISE, IF WE ARE ALREADY IN THE SALES SECTION
023300*    AND THE LINE IS NOT BLANK AND IS NOT THE "NO SALES" LINE,
023400*    IT MUST BE A SALE-DETAIL LINE.
023500           ELSE
023600              IF in-sales-section AND ws-line-text NOT = SPACES
023700                 AND ws-line-text(1:18) NOT = "No sales recorded."
023800                 PERFORM 220000-begin-parse-sale-line
023900                    THRU 220000-end-parse-sale-line
024000              END-IF
024100           END-IF
024200        END-IF
024300     END-IF.
024400 200000-end-classify-line.
024500     EXIT.
024600
024700*----------------------------------------------------------------
024800* PARSE AMOUNT - SPLITS THE EDITED -(8)9.99 TEXT ON ITS DECIMAL
024900* POINT AND FOLDS THE TWO HALVES BACK INTO S9(9)V99.  THE SIGN,
025000* IF ANY, IS WHATEVER NON-DIGIT CHARACTER LEADS THE INTEGER PART.
025100*
025200* CALLER MUST MOVE THE AMOUNT TEXT INTO WS-AMT-SPLIT-TEXT BEFORE
025300* PERFORMING THIS PARAGRAPH -- SEE THE PS-0598 CHANGE-LOG ENTRY
025400* ABOVE.  WS-AMT-SPLIT-TEXT IS A SEPARATE SCRATCH FIELD AND IS
025500* NEVER ITSELF ONE OF THE UNSTRING DESTINATIONS BELOW, SO THE
025600* SOURCE TEXT CANNOT BE OVERWRITTEN BEFORE THE SECOND
025700* DESTINATION IS FILLED.
025800*----------------------------------------------------------------
025900 210000-begin-parse-amount.
026000*    STEP 1 - CLEAR BOTH HALVES BEFORE THE SPLIT, THE SOURCE MAY
026100*    NOT CONTAIN A DECIMAL POINT AT ALL IF THE TOTAL WAS ZERO.
026200     MOVE SPACES TO ws-amt-int-text ws-amt-dec-text
026300*    STEP 2 - SPLIT ON THE DECIMAL POINT.
026400     UNSTRING ws-amt-split-text DELIMITED BY "."
026500         INTO ws-amt-int-text ws-amt-dec-text
026600     END-UNSTRING
026700
026800*    STEP 3 - IF THERE WAS NO DECIMAL POINT, OR WHAT CAME BACK
026900*    ISN'T ALL DIGITS, TREAT THE CENTS AS ZERO RATHER THAN BLOW
027000*    UP ON THE MOVE TO WS-AMT-DEC-VALUE BELOW.
027100     IF ws-amt-dec-text = SPACES OR
027200        ws-amt-dec-text IS NOT shop-numeric-chars
027300        MOVE "00" TO ws-amt-dec-text
027400     END-IF
027500
027600*    STEP 4 - PEEL OFF A LEADING SIGN CHARACTER, IF ANY, SO THE
027700*    MOVE TO THE UNSIGNED WS-AMT-INT-VALUE BELOW DOES NOT TRIP
027800*    ON A STRAY "-".
027900     MOVE ws-amt-int-text(1:1) TO ws-amt-sign-char
028000     IF ws-amt-sign-char = "-"
028100        MOVE SPACE TO ws-amt-int-text(1:1)
028200     END-IF
028300
028400*    STEP 5 - FOLD BOTH HALVES INTO NUMERIC WORKING FIELDS.
028500     MOVE ws-amt-int-text TO ws-amt-int-value
028600     MOVE ws-amt-dec-text TO ws-amt-dec-value
028700
028800*    STEP 6 - REASSEMBLE THE SIGNED DECIMAL RESULT.
028900     COMPUTE ws-amt-result = ws-amt-int-value +
029000                             (ws-amt-dec-value / cte-100)
029100     IF ws-amt-sign-char = "-"
029200        COMPUTE ws-amt-result = ws-amt-result * -1
029300     END-IF.
029400 210000-end-parse-amount.
029500     EXIT.
029600
029700*----------------------------------------------------------------
029800* PARSE SALE LINE - SPLITS "<title> (Copies: <n>)" BACK INTO
029900* THE TABLE'S TITLE AND COPIES FIELDS.
030000*
030100* THE FIRST UNSTRING PEELS THE TITLE OFF ON THE " (COPIES: "
030200* MARKER.  THE SECOND UNSTRING REUSES WS-SALE-COPIES-TEXT AS
030300* BOTH ITS OWN SOURCE AND FIRST DESTINATION -- THAT IS SAFE HERE,
030400* UNLIKE THE BUG FIXED AT 210000, BECAUSE A SINGLE-DESTINATION
030500* UNSTRING HAS NO SECOND FIELD LEFT TO CLOBBER BEFORE IT IS
030600* FILLED; THE CLOSING PARENTHESIS SIMPLY MARKS WHERE THE DIGITS
030700* END AND EVERYTHING FROM THERE ON IS DISCARDED INTO THE TRAILER
030800* FIELD.
030900*
031000* RPT-SALE-TITLE AND RPT-SALE-COPIES ARE THE SAME OCCURS TABLE
031100* 080000 IN PRTHSERN BUILDS ON THE FORWARD PASS -- SEE RPTWRK FOR
031200* THE 500-ROW LIMIT.  THIS PROGRAM DOES NOT RE-CHECK THAT LIMIT
031300* BECAUSE IT CANNOT SEE MORE SALE LINES THAN PRTHSERN ACTUALLY
031400* WROTE TO THE REPORT IN THE FIRST PLACE.
031500*----------------------------------------------------------------
031600 220000-begin-parse-sale-line.
031700*    STEP 1 - SPLIT TITLE FROM THE COPIES CLAUSE.
031800     UNSTRING ws-line-text DELIMITED BY " (Copies: "
031900         INTO ws-sale-title-text ws-sale-copies-text
032000     END-UNSTRING
032100
032200*    STEP 2 - DROP THE TRAILING CLOSE PAREN FROM THE COPIES TEXT.
032300     UNSTRING ws-sale-copies-text DELIMITED BY ")"
032400         INTO ws-sale-copies-text ws-sale-trailer-text
032500     END-UNSTRING
032600
032700*    STEP 3 - BUMP THE SALE COUNT AND FILE THE ROW INTO THE TABLE
032800*    AT THAT SAME SUBSCRIPT, IN THE SAME ORDER PRTHSERN WROTE IT.
032900     ADD cte-01 TO rpt-sales-cnt
033000     SET idx-rpt-sales TO rpt-sales-cnt
033100     MOVE ws-sale-title-text  TO rpt-sale-title (idx-rpt-sales)
033200     MOVE ws-sale-copies-text TO rpt-sale-copies(idx-rpt-sales).
033300 220000-end-parse-sale-line.
033400     EXIT.
033500
033600*----------------------------------------------------------------
033700* OPERATIONS NOTES.
033800*
033900* IF REVENUE OR EXPENSES COME BACK ZERO WHEN THE REPORT CLEARLY
034000* SHOWS A FIGURE, CHECK FOR A CHANGED LABEL STRING ON THE FINRPT
034100* LINE FIRST -- A RETYPED "TOTAL REVENUE :" WITH AN EXTRA SPACE
034200* BEFORE THE COLON WILL NOT MATCH THE LITERAL AT 200000 AND WILL
034300* NOT BE FLAGGED, IT WILL JUST SILENTLY LEAVE THE TOTAL AT ZERO.
034400*
034500* IF THE SALE COUNT COMES BACK SHORT OF WHAT THE REPORT SHOWS,
034600* CHECK FOR A TITLE CONTAINING THE LITERAL TEXT " (COPIES: " --
034700* A PUBLICATION TITLE THAT HAPPENS TO CONTAIN THAT EXACT PHRASE
034800* WOULD SPLIT IN THE WRONG PLACE.  THIS HAS NEVER HAPPENED IN
034900* PRACTICE BUT IT IS WORTH RULING OUT BEFORE ASSUMING A DEEPER
035000* PROBLEM.
035100*
035200* THIS PROGRAM HAS NO OUTPUT FILE OF ITS OWN -- THE RE-LOADED
035300* TOTALS AND SALE TABLE LIVE ONLY IN WORKING STORAGE FOR THE
035400* DURATION OF THE RUN AND ARE NOT WRITTEN ANYWHERE.  THAT IS
035500* DELIBERATE; THIS IS A CHECK RUN, NOT A SECOND COPY OF THE
035600* REPORT.  IF AUDIT EVER NEEDS THE RE-LOADED FIGURES ON PAPER,
035700* THAT IS A NEW REQUEST, NOT SOMETHING THIS PROGRAM ALREADY DOES
035800* QUIETLY.
035900*----------------------------------------------------------------
036000 END PROGRAM FINRPTRD.
