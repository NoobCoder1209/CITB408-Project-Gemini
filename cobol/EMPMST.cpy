000100******************************************************************
000200*                                                                *
000300* MODULE NAME = EMPMST                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Employee Master Record Layout               *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes one line of the EMPFILE master file --   *
001100*            one entry per employee, manager or operator, used   *
001200*            by the expense run to add up the payroll side of    *
001300*            total expenses.                                     *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   DATE-WRITTEN = 02/09/1988                                    *
002000*                                                                *
002100*   DATE     INIT  TICKET    REMARKS                             *
002200*   -------- ----  --------  -------------------------------    *
002300*   02/09/88  RDM   PS-0120  ORIGINAL EMPLOYEE LAYOUT.           *
002400*   06/22/90  RDM   PS-0207  ADDED EMP-BONUS-PCT, MANAGERS       *
002500*                            STARTED EARNING A REVENUE BONUS.    *
002600*   09/14/98  TLK   PS-0504  Y2K REVIEW - NO DATE FIELDS IN      *
002700*                            THIS RECORD, NO CHANGE REQUIRED.    *
002800*   05/11/02  BGH   PS-0621  DROPPED THE OLD SERIALIZED EMPLOYEE *
002900*                            OBJECT FILE, THIS FLAT LAYOUT IS    *
003000*                            NOW THE ONLY EMPLOYEE FILE KEPT.    *
003100*                                                                *
003200******************************************************************
003300*
003400* EMP-ROLE    M = MANAGER, O = OPERATOR
003500* EMP-BONUS-PCT IS ONLY MEANINGFUL WHEN EMP-ROLE IS MANAGER
003600*
003700 01  emp-mst-record.
003800     03  emp-id                       PIC X(06).
003900     03  emp-name                      PIC X(25).
004000     03  emp-role                      PIC X(01).
004100     03  emp-base-salary                PIC 9(07)V99.
004200     03  emp-bonus-pct                  PIC V99.
004300     03  FILLER                         PIC X(07).
