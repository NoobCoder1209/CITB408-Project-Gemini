000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PUBCAT                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Publication Catalog Record Layout           *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes one line of the PUBCAT master file, one  *
001100*            entry per title/page-count/size combination the    *
001200*            shop prints.  Poster titles always carry a page    *
001300*            count of one; that is a catalog fact, not something *
001400*            this copybook enforces.                            *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*   DATE-WRITTEN = 02/09/1988                                    *
002100*                                                                *
002200*   DATE     INIT  TICKET    REMARKS                             *
002300*   -------- ----  --------  -------------------------------    *
002400*   02/09/88  RDM   PS-0118  ORIGINAL CATALOG LAYOUT.            *
002500*   06/22/90  RDM   PS-0205  ADDED PUB-PAGE-SIZE, SHOP STARTED   *
002600*                            STOCKING A3/A2/A1 POSTER STOCK.     *
002700*   11/03/93  TLK   PS-0338  WIDENED PUB-BASE-PRICE ONE DIGIT,   *
002800*                            COFFEE-TABLE BOOKS BROKE $999.99.   *
002900*   09/14/98  TLK   PS-0502  Y2K REVIEW - NO DATE FIELDS IN      *
003000*                            THIS RECORD, NO CHANGE REQUIRED.    *
003100*   04/02/01  BGH   PS-0589  REPAGINATED COMMENTS, NO FIELD      *
003200*                            CHANGES.                            *
003300*                                                                *
003400******************************************************************
003500*
003600* PUB-TYPE    B = BOOK, N = NEWSPAPER, P = POSTER
003700* PUB-PAGE-SIZE IS ONE OF A5, A4, A3, A2, A1 (SIZE STEP 0 - 4)
003800*
003900 01  pub-cat-record.
004000     03  pub-type                     PIC X(01).
004100     03  pub-title                    PIC X(30).
004200     03  pub-page-count                PIC 9(04).
004300     03  pub-page-size                 PIC X(02).
004400     03  pub-base-price                PIC 9(05)V99.
004500     03  FILLER                        PIC X(06).
