000100******************************************************************
000200*                                                                *
000300* MODULE NAME = CFGPRM                                          *
000400*                                                                *
000500* DESCRIPTIVE NAME = Bluefield Press Batch System -             *
000600*                    Run-Control Parameter Record               *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*                                                                *
001000* FUNCTION = Describes the single CFGFILE control record read   *
001100*            at the top of the nightly run.  Carries the        *
001200*            manager-bonus revenue trigger, the client volume    *
001300*            discount rule, the per-size paper mark-up and the   *
001400*            A5 base prices used to price paper stock.           *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*   DATE-WRITTEN = 02/09/1988                                    *
002100*                                                                *
002200*   DATE     INIT  TICKET    REMARKS                             *
002300*   -------- ----  --------  -------------------------------    *
002400*   02/09/88  RDM   PS-0118  ORIGINAL LAYOUT, FIRST CUT OF RUN   *
002500*                            PARAMETER CARD.                    *
002600*   06/22/90  RDM   PS-0204  ADDED CFG-SIZE-INCREASE-PCT WHEN    *
002700*                            POSTER SIZES WENT TO FIVE STEPS.    *
002800*   11/03/93  TLK   PS-0337  SPLIT OUT THE THREE STOCK BASE      *
002900*                            PRICES, WERE ONE SHARED FIELD.      *
003000*   09/14/98  TLK   PS-0501  Y2K REVIEW - NO DATE FIELDS IN      *
003100*                            THIS RECORD, NO CHANGE REQUIRED.    *
003200*   04/02/01  BGH   PS-0588  REPAGINATED COMMENTS FOR THE NEW    *
003300*                            PRINT SHOP, NO FIELD CHANGES.       *
003400*                                                                *
003500******************************************************************
003600*
003700* 01  CFG-PARAMETER-RECORD IS THE RECORD FOOTPRINT READ ONCE AT
003800* THE TOP OF THE RUN AND MOVED OFF INTO WORKING-STORAGE, SEE
003900* PRTHSERN'S 005000 PARAGRAPH FOR THE WORKING COPY.
004000*
004100 01  cfg-parameter-record.
004200     03  cfg-manager-rev-threshold    PIC 9(07)V99.
004300     03  cfg-discount-copy-threshold  PIC 9(06).
004400     03  cfg-discount-pct             PIC V99.
004500     03  cfg-size-increase-pct        PIC V99.
004600     03  cfg-base-price-plain-a5      PIC 9(03)V99.
004700     03  cfg-base-price-glossy-a5     PIC 9(03)V99.
004800     03  cfg-base-price-newsprint-a5  PIC 9(03)V99.
004900     03  FILLER                       PIC X(06).
